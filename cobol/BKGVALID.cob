000100*****************************************************************         
000200*        I D E N T I F I C A T I O N      D I V I S I O N        *        
000300*****************************************************************         
000400 IDENTIFICATION DIVISION.                                                 
000500 PROGRAM-ID.     BKGVALID.                                                
000600 AUTHOR.         R. STONE.                                                
000700 INSTALLATION.   SILVERLINE FITNESS CENTERS - MIS DIVISION.               
000800 DATE-WRITTEN.   22 MARCH 1988.                                           
000900 DATE-COMPILED.                                                           
001000 SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.                        
001100*DESCRIPTION :  CALLED ROUTINE - VALIDATION PHASE OF THE GYM              
001200*               BOOKING DECISION.  CHECKS MEMBERSHIP STANDING,            
001300*               PREMIUM CLASS GATING, CLASS START TIME AND THE            
001400*               BASIC-TIER MONTHLY CLASS LIMIT BEFORE A BOOKING           
001500*               REQUEST IS ALLOWED TO PROCEED TO PRICING.                 
001600*NOTE        :  CALLED BY BKGBATCH FOR EACH BOOKING REQUEST.              
001700*               DOES NOT REJECT A BOOKING - SEE HISTORY BELOW.            
001800*****************************************************************         
001900* HISTORY OF MODIFICATION:                                                
002000*****************************************************************         
002100* GB1A06 22/03/1988 RSTONE  - GYM BOOKING PROJECT - INITIAL BUILD         
002200*                           - MEMBERSHIP VALID AND ACTIVE CHECKS          
002300*---------------------------------------------------------------*         
002400* GB1B08 02/09/1989 RSTONE  - REQ 0088 ADD PREMIUM CLASS GATING           
002500*                             CHECK (RULE V3) FOR THE NEW VIP             
002600*                             AND CORPORATE MEMBERSHIP TIERS              
002700*---------------------------------------------------------------*         
002800* GB2D03 14/06/1993 KUMAR   - REQ 0201 ADD CLASS-ALREADY-STARTED          
002900*                             CHECK (RULE V4) - FRONT DESK WAS            
003000*                             LETTING WALK-INS BOOK PAST CLASSES          
003100*---------------------------------------------------------------*         
003200* GBY2K05 21/07/1998 PATEL  - Y2K REMEDIATION - SYSTEM DATE NOW           
003300*                             WINDOWED TO A FULL FOUR-DIGIT YEAR          
003400*                             BEFORE COMPARISON AGAINST MEMBER            
003500*                             END DATE AND CLASS DATE/TIME                
003600*---------------------------------------------------------------*         
003700* GB3C21 11/02/2003 OKAFOR  - REQ 3102 ADD RULE V5 - BASIC TIER           
003800*                             MEMBERS CAPPED AT 8 CLASSES/MONTH           
003900*---------------------------------------------------------------*         
004000* GB6P03 17/04/2014 MSANTOS - TICKET GBK-1043 CONFIRMED WITH              
004100*                             FRONT OFFICE THAT REJECTION STAYS           
004200*                             OUT OF SCOPE FOR THIS ROUTINE - A           
004300*                             FAILED VALIDATION LEAVES THE                
004400*                             BOOKING STATUS UNCHANGED AT PENDING         
004500*---------------------------------------------------------------*         
004600* GB8N02 05/10/2021 D.OYELA - TICKET GBK-1622 ADDED UPSI-0 TRACE          
004700*                             SWITCH FOR PRODUCTION DIAGNOSTICS           
004800*---------------------------------------------------------------*         
004900 EJECT                                                                    
005000*****************************************************************         
005100*           E N V I R O N M E N T      D I V I S I O N           *        
005200*****************************************************************         
005300 ENVIRONMENT DIVISION.                                                    
005400 CONFIGURATION SECTION.                                                   
005500 SOURCE-COMPUTER.  IBM-AS400.                                             
005600 OBJECT-COMPUTER.  IBM-AS400.                                             
005700 SPECIAL-NAMES.    UPSI-0 IS UPSI-TRACE-SWITCH                            
005800                        ON  STATUS IS UPSI-TRACE-ON                       
005900                        OFF STATUS IS UPSI-TRACE-OFF.                     
006000                                                                          
006100 INPUT-OUTPUT SECTION.                                                    
006200 FILE-CONTROL.                                                            
006300*    NO FILES ARE OPENED BY THIS ROUTINE.                                 
006400 EJECT                                                                    
006500*****************************************************************         
006600*                  D A T A      D I V I S I O N                  *        
006700*****************************************************************         
006800 DATA DIVISION.                                                           
006900 FILE SECTION.                                                            
007000*    NO FD ENTRIES - THIS IS A CALLED VALIDATION ROUTINE.                 
007100                                                                          
007200 WORKING-STORAGE SECTION.                                                 
007300*****************************                                             
007400 01  FILLER                          PIC X(24)        VALUE               
007500     "** PROGRAM BKGVALID **".                                            
007600                                                                          
007700* -------------- STAND-ALONE COUNTERS AND CONSTANTS -------------*        
007800 77  WK-C-RULE-COUNTER               PIC S9(04) COMP.                     
007900                                                                          
008000* ------------------ PROGRAM WORKING STORAGE -------------------*         
008100     COPY BKGCOMM.                                                        
008200                                                                          
008300 01  WK-N-WORK-AREA.                                                      
008400     05  WK-N-BASIC-MONTHLY-LIMIT    PIC 9(03) VALUE 8.                   
008500     05  WK-C-SYS-DATE-RAW           PIC 9(06).                           
008600     05  WK-C-SYS-DATE-BROKEN REDEFINES                                   
008700         WK-C-SYS-DATE-RAW.                                               
008800         10  WK-C-SYS-DATE-YY        PIC 9(02).                           
008900         10  WK-C-SYS-DATE-MM        PIC 9(02).                           
009000         10  WK-C-SYS-DATE-DD        PIC 9(02).                           
009100     05  FILLER                      PIC X(02).                           
009200                                                                          
009300 EJECT                                                                    
009400*****************                                                         
009500 LINKAGE SECTION.                                                         
009600*****************                                                         
009700 COPY VALID.                                                              
009800 EJECT                                                                    
009900*****************************************************                     
010000 PROCEDURE DIVISION USING WK-C-VALID-RECORD.                              
010100*****************************************************                     
010200 MAIN-MODULE.                                                             
010300     PERFORM B000-GET-SYSTEM-DATE                                         
010400        THRU B099-GET-SYSTEM-DATE-EX.                                     
010500     PERFORM A000-PROCESS-CALLED-ROUTINE                                  
010600        THRU A099-PROCESS-CALLED-ROUTINE-EX.                              
010700     PERFORM Z000-END-PROGRAM-ROUTINE                                     
010800        THRU Z999-END-PROGRAM-ROUTINE-EX.                                 
010900     EXIT PROGRAM.                                                        
011000                                                                          
011100*---------------------------------------------------------------*         
011200*     RULES V1 THROUGH V5 - EVALUATED IN ORDER, FIRST FAILURE   *         
011300*     WINS.  NO RULE HERE EVER SETS BKG-STATUS TO REJECTED.     *         
011400*---------------------------------------------------------------*         
011500 A000-PROCESS-CALLED-ROUTINE.                                             
011600     MOVE "Y"                        TO   VAL-IS-VALID.                   
011700     MOVE SPACES                     TO   VAL-VALIDATION-MSG.             
011800     MOVE ZERO                       TO   WK-C-RULE-COUNTER.              
011900                                                                          
012000     PERFORM A010-CHECK-MEMBERSHIP-VALID.                                 
012100     IF  VAL-VALID                                                        
012200         PERFORM A020-CHECK-MEMBER-ACTIVE                                 
012300     END-IF.                                                              
012400     IF  VAL-VALID                                                        
012500         PERFORM A030-CHECK-PREMIUM-GATE                                  
012600     END-IF.                                                              
012700     IF  VAL-VALID                                                        
012800         PERFORM A040-CHECK-CLASS-NOT-STARTED                             
012900     END-IF.                                                              
013000     IF  VAL-VALID                                                        
013100         PERFORM A050-CHECK-MONTHLY-LIMIT                                 
013200     END-IF.                                                              
013300                                                                          
013400     IF  UPSI-TRACE-ON                                                    
013500         DISPLAY "BKGVALID - RULES FIRED: " WK-C-RULE-COUNTER             
013600         DISPLAY "BKGVALID - IS VALID   : " VAL-IS-VALID                  
013700     END-IF.                                                              
013800 A099-PROCESS-CALLED-ROUTINE-EX.                                          
013900     EXIT.                                                                
014000                                                                          
014100*---------------------------------------------------------------*         
014200*     RULE V1 - MEMBERSHIP MUST BE VALID (NOT EXPIRED/BLANK)    *         
014300*---------------------------------------------------------------*         
014400 A010-CHECK-MEMBERSHIP-VALID.                                             
014500     ADD 1                           TO   WK-C-RULE-COUNTER.              
014600     IF  VAL-MEM-END-DATE = ZERO                                          
014700         MOVE "N"                    TO   VAL-IS-VALID                    
014800         MOVE "Membership is not active or has expired."                  
014900                                      TO   VAL-VALIDATION-MSG             
015000     ELSE                                                                 
015100         IF  WK-C-TODAY-CCYYMMDD > VAL-MEM-END-DATE                       
015200             MOVE "N"                TO   VAL-IS-VALID                    
015300             MOVE "Membership is not active or has expired."              
015400                                      TO   VAL-VALIDATION-MSG             
015500         END-IF                                                           
015600     END-IF.                                                              
015700                                                                          
015800*---------------------------------------------------------------*         
015900*     RULE V2 - MEMBER ACCOUNT MUST BE ACTIVE                   *         
016000*---------------------------------------------------------------*         
016100 A020-CHECK-MEMBER-ACTIVE.                                                
016200     ADD 1                           TO   WK-C-RULE-COUNTER.              
016300     IF  NOT VAL-MEM-ACTIVE                                               
016400         MOVE "N"                    TO   VAL-IS-VALID                    
016500         MOVE "Member account is not active."                             
016600                                      TO   VAL-VALIDATION-MSG             
016700     END-IF.                                                              
016800                                                                          
016900*---------------------------------------------------------------*         
017000*     RULE V3 - PREMIUM-GATED CLASSES NEED A PREMIUM TIER       *         
017100*---------------------------------------------------------------*         
017200 A030-CHECK-PREMIUM-GATE.                                                 
017300     ADD 1                           TO   WK-C-RULE-COUNTER.              
017400     IF  VAL-CLS-PREMIUM-REQUIRED                                         
017500     AND NOT VAL-MEM-PREMIUM-TIER                                         
017600         MOVE "N"                    TO   VAL-IS-VALID                    
017700         MOVE "This class requires a premium membership."                 
017800                                      TO   VAL-VALIDATION-MSG             
017900     END-IF.                                                              
018000                                                                          
018100*---------------------------------------------------------------*         
018200*     RULE V4 - CLASS MUST NOT HAVE ALREADY STARTED             *         
018300*---------------------------------------------------------------*         
018400 A040-CHECK-CLASS-NOT-STARTED.                                            
018500     ADD 1                           TO   WK-C-RULE-COUNTER.              
018600     IF  VAL-CLS-DATETIME NOT > VAL-REQ-DATETIME                          
018700         MOVE "N"                    TO   VAL-IS-VALID                    
018800         MOVE "Cannot book a class that has already started."             
018900                                      TO   VAL-VALIDATION-MSG             
019000     END-IF.                                                              
019100                                                                          
019200*---------------------------------------------------------------*         
019300*     RULE V5 - BASIC TIER CAPPED AT 8 CLASSES PER MONTH        *         
019400*---------------------------------------------------------------*         
019500 A050-CHECK-MONTHLY-LIMIT.                                                
019600     ADD 1                           TO   WK-C-RULE-COUNTER.              
019700     IF  VAL-MEM-BASIC                                                    
019800     AND VAL-MEM-CLASSES-THIS-MONTH NOT LESS THAN                         
019900                                       WK-N-BASIC-MONTHLY-LIMIT           
020000         MOVE "N"                    TO   VAL-IS-VALID                    
020100         MOVE "Monthly class limit reached for Basic membership."         
020200                                      TO   VAL-VALIDATION-MSG             
020300     END-IF.                                                              
020400                                                                          
020500*---------------------------------------------------------------*         
020600*     COMPUTE TODAY'S DATE WITH A Y2K CENTURY WINDOW             *        
020700*---------------------------------------------------------------*         
020800 B000-GET-SYSTEM-DATE.                                                    
020900     ACCEPT WK-C-SYS-DATE-RAW        FROM DATE.                           
021000     IF  WK-C-SYS-DATE-YY < 50                                            
021100         MOVE 20                     TO   WK-C-TODAY-CC                   
021200     ELSE                                                                 
021300         MOVE 19                     TO   WK-C-TODAY-CC                   
021400     END-IF.                                                              
021500     MOVE WK-C-SYS-DATE-YY           TO   WK-C-TODAY-YY.                  
021600     MOVE WK-C-SYS-DATE-MM           TO   WK-C-TODAY-MM.                  
021700     MOVE WK-C-SYS-DATE-DD           TO   WK-C-TODAY-DD.                  
021800 B099-GET-SYSTEM-DATE-EX.                                                 
021900     EXIT.                                                                
022000                                                                          
022100*---------------------------------------------------------------*         
022200*                   PROGRAM SUBROUTINE                          *         
022300*---------------------------------------------------------------*         
022400 Z000-END-PROGRAM-ROUTINE.                                                
022500     CONTINUE.                                                            
022600 Z999-END-PROGRAM-ROUTINE-EX.                                             
022700     EXIT.                                                                
022800*****************************************************************         
022900*************** END OF PROGRAM SOURCE -  BKGVALID ***************         
023000*****************************************************************         
