000100*****************************************************************         
000200*        I D E N T I F I C A T I O N      D I V I S I O N        *        
000300*****************************************************************         
000400 IDENTIFICATION DIVISION.                                                 
000500 PROGRAM-ID.     BKGBATCH.                                                
000600 AUTHOR.         R. STONE.                                                
000700 INSTALLATION.   SILVERLINE FITNESS CENTERS - MIS DIVISION.               
000800 DATE-WRITTEN.   04 APRIL 1988.                                           
000900 DATE-COMPILED.                                                           
001000 SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.                        
001100*DESCRIPTION :  MAIN BATCH DRIVER FOR THE GYM CLASS BOOKING RUN.          
001200*               LOADS THE MEMBER AND GYM CLASS MASTERS INTO               
001300*               WORKING STORAGE TABLES, THEN READS THE BOOKING            
001400*               REQUEST FILE ONE PAIR AT A TIME, CALLING THE              
001500*               VALIDATION, PRICING AND CONFIRMATION SUBROUTINES          
001600*               IN SEQUENCE FOR EACH REQUEST.  WRITES ONE BOOKING         
001700*               RECORD PER REQUEST TO BOOKING-OUTPUT-FILE AND             
001800*               PRINTS THE BATCH REPORT WITH CONTROL TOTALS.              
001900*FILES.......:  DDNAME          LRECL       PURPOSE                       
002000*               MEMBER-FILE     00150       MEMBER MASTER (IN)            
002100*               GYMCLASS-FILE   00156       CLASS SCHEDULE (IN)           
002200*               BOOKING-REQUEST-FILE 00030  MEM-ID/CLS-ID PAIRS           
002300*               BOOKING-OUTPUT-FILE  00185  PRICED BOOKINGS (OUT)         
002400*               BATCH-REPORT    00096       PRINTED REPORT (OUT)          
002500*****************************************************************         
002600* HISTORY OF MODIFICATION:                                                
002700*****************************************************************         
002800* GB1A09 04/04/1988 RSTONE  - GYM BOOKING PROJECT - INITIAL BUILD         
002900*                           - MEMBER/CLASS TABLE LOAD, VALIDATE-          
003000*                             PRICE-CONFIRM PER-REQUEST FLOW              
003100*---------------------------------------------------------------*         
003200* GB2D04 14/06/1993 KUMAR   - REQ 0201 REJECT-STYLE HANDLING WHEN         
003300*                             A REQUEST NAMES A MEMBER OR CLASS           
003400*                             NOT ON FILE - PREVIOUSLY ABENDED            
003500*---------------------------------------------------------------*         
003600* GBY2K06 21/07/1998 PATEL  - Y2K REMEDIATION - SYSTEM DATE/TIME          
003700*                             STAMP WIDENED TO FULL CCYYMMDDHHMMSS        
003800*---------------------------------------------------------------*         
003900* GB6P05 17/04/2014 MSANTOS - TICKET GBK-1043 ADD CONTROL TOTALS          
004000*                             AND BATCH REPORT FOOTER (ORIGINAL,          
004100*                             DISCOUNT AND FINAL PRICE TOTALS)            
004200*---------------------------------------------------------------*         
004300* GB7Q02 03/03/2018 MSANTOS - TICKET GBK-1355 WIDENED MEMBER AND          
004400*                             CLASS TABLES TO 500/200 ENTRIES FOR         
004500*                             THE NEW WEST SIDE LOCATION LOAD             
004600*---------------------------------------------------------------*         
004700* GB8N05 05/10/2021 D.OYELA - TICKET GBK-1622 ADDED UPSI-0 TRACE          
004800*                             SWITCH FOR PRODUCTION DIAGNOSTICS           
004900*---------------------------------------------------------------*         
005000* GB9R06 15/02/2023 T.OKAFOR - TICKET GBK-1748 SYSTEM DATE ACCEPT         
005100*                             BACK TO 6-DIGIT YYMMDD WITH MANUAL          
005200*                             CENTURY WINDOW, GBY2K06 STYLE - THE         
005300*                             4-DIGIT EXTENSION IS NOT SUPPORTED          
005400*                             ON THIS BOX, NEVER TESTED LIVE              
005500*---------------------------------------------------------------*         
005600 EJECT                                                                    
005700*****************************************************************         
005800*           E N V I R O N M E N T      D I V I S I O N           *        
005900*****************************************************************         
006000 ENVIRONMENT DIVISION.                                                    
006100 CONFIGURATION SECTION.                                                   
006200 SOURCE-COMPUTER.  IBM-AS400.                                             
006300 OBJECT-COMPUTER.  IBM-AS400.                                             
006400 SPECIAL-NAMES.    C01 IS TOP-OF-FORM                                     
006500                    UPSI-0 IS UPSI-TRACE-SWITCH                           
006600                        ON  STATUS IS UPSI-TRACE-ON                       
006700                        OFF STATUS IS UPSI-TRACE-OFF.                     
006800                                                                          
006900 INPUT-OUTPUT SECTION.                                                    
007000 FILE-CONTROL.                                                            
007100     SELECT MEMBER-FILE        ASSIGN TO DATABASE-BKGMEMBR                
007200            ORGANIZATION       IS SEQUENTIAL                              
007300            ACCESS MODE        IS SEQUENTIAL                              
007400            FILE STATUS        IS WK-C-FS-MEMBER.                         
007500                                                                          
007600     SELECT GYMCLASS-FILE      ASSIGN TO DATABASE-BKGCLASS                
007700            ORGANIZATION       IS SEQUENTIAL                              
007800            ACCESS MODE        IS SEQUENTIAL                              
007900            FILE STATUS        IS WK-C-FS-GYMCLASS.                       
008000                                                                          
008100     SELECT BOOKING-REQUEST-FILE  ASSIGN TO DATABASE-BKGREQST             
008200            ORGANIZATION       IS SEQUENTIAL                              
008300            ACCESS MODE        IS SEQUENTIAL                              
008400            FILE STATUS        IS WK-C-FS-REQUEST.                        
008500                                                                          
008600     SELECT BOOKING-OUTPUT-FILE   ASSIGN TO DATABASE-BKGOUTPT             
008700            ORGANIZATION       IS SEQUENTIAL                              
008800            ACCESS MODE        IS SEQUENTIAL                              
008900            FILE STATUS        IS WK-C-FS-OUTPUT.                         
009000                                                                          
009100     SELECT BATCH-REPORT       ASSIGN TO DATABASE-BKGRPT01                
009200            ORGANIZATION       IS SEQUENTIAL                              
009300            ACCESS MODE        IS SEQUENTIAL                              
009400            FILE STATUS        IS WK-C-FS-REPORT.                         
009500 EJECT                                                                    
009600*****************************************************************         
009700*                  D A T A      D I V I S I O N                  *        
009800*****************************************************************         
009900 DATA DIVISION.                                                           
010000 FILE SECTION.                                                            
010100*                                                                         
010200 FD  MEMBER-FILE                                                          
010300     LABEL RECORDS ARE OMITTED                                            
010400     DATA RECORD IS FD-MEMBER-REC.                                        
010500 01  FD-MEMBER-REC                   PIC X(150).                          
010600                                                                          
010700 FD  GYMCLASS-FILE                                                        
010800     LABEL RECORDS ARE OMITTED                                            
010900     DATA RECORD IS FD-GYMCLASS-REC.                                      
011000 01  FD-GYMCLASS-REC                 PIC X(156).                          
011100                                                                          
011200 FD  BOOKING-REQUEST-FILE                                                 
011300     LABEL RECORDS ARE OMITTED                                            
011400     DATA RECORD IS FD-BOOKING-REQ-REC.                                   
011500 01  FD-BOOKING-REQ-REC.                                                  
011600     05  FD-REQ-MEMBER-ID             PIC X(10).                          
011700     05  FD-REQ-CLASS-ID              PIC X(10).                          
011800     05  FILLER                       PIC X(10).                          
011900                                                                          
012000 FD  BOOKING-OUTPUT-FILE                                                  
012100     LABEL RECORDS ARE OMITTED                                            
012200     DATA RECORD IS FD-BOOKING-OUT-REC.                                   
012300 01  FD-BOOKING-OUT-REC              PIC X(185).                          
012400                                                                          
012500 FD  BATCH-REPORT                                                         
012600     LABEL RECORDS ARE OMITTED                                            
012700     DATA RECORD IS FD-REPORT-LINE.                                       
012800 01  FD-REPORT-LINE                  PIC X(96).                           
012900                                                                          
013000 WORKING-STORAGE SECTION.                                                 
013100*****************************                                             
013200 01  FILLER                          PIC X(24)        VALUE               
013300     "** PROGRAM BKGBATCH **".                                            
013400                                                                          
013500* ------------------ PROGRAM WORKING STORAGE -------------------*         
013600     COPY BKGCOMM.                                                        
013700                                                                          
013800 01  WK-FILE-STATUS.                                                      
013900     05  WK-C-FS-MEMBER              PIC X(02).                           
014000         88  FS-MEMBER-OK                VALUE "00".                      
014100         88  FS-MEMBER-EOF               VALUE "10".                      
014200     05  WK-C-FS-GYMCLASS             PIC X(02).                          
014300         88  FS-GYMCLASS-OK              VALUE "00".                      
014400         88  FS-GYMCLASS-EOF             VALUE "10".                      
014500     05  WK-C-FS-REQUEST              PIC X(02).                          
014600         88  FS-REQUEST-OK                VALUE "00".                     
014700         88  FS-REQUEST-EOF               VALUE "10".                     
014800     05  WK-C-FS-OUTPUT               PIC X(02).                          
014900         88  FS-OUTPUT-OK                 VALUE "00".                     
015000     05  WK-C-FS-REPORT               PIC X(02).                          
015100         88  FS-REPORT-OK                 VALUE "00".                     
015200     05  FILLER                       PIC X(05).                          
015300                                                                          
015400* --------------- MEMBER MASTER TABLE (IN-MEMORY) ---------------*        
015500     COPY BKGMEMB.                                                        
015600 01  WK-MEMBER-REC-R  REDEFINES MEMBER-RECORD                             
015700                                     PIC X(150).                          
015800 01  WK-MEMBER-TABLE.                                                     
015900     05  WK-MEMBER-COUNT             PIC S9(04) COMP.                     
016000     05  WK-MEMBER-ENTRY             PIC X(150)                           
016100         OCCURS 500 TIMES INDEXED BY WK-MEMBER-IDX.                       
016200                                                                          
016300* --------------- GYM CLASS MASTER TABLE (IN-MEMORY) ------------*        
016400     COPY BKGCLSS.                                                        
016500 01  WK-GYMCLASS-REC-R  REDEFINES GYMCLASS-RECORD                         
016600                                     PIC X(156).                          
016700 01  WK-GYMCLASS-TABLE.                                                   
016800     05  WK-GYMCLASS-COUNT           PIC S9(04) COMP.                     
016900     05  WK-GYMCLASS-ENTRY           PIC X(156)                           
017000         OCCURS 200 TIMES INDEXED BY WK-GYMCLASS-IDX.                     
017100                                                                          
017200* --------------- CURRENT BOOKING OUTPUT WORK AREA --------------*        
017300     COPY BKGBKNG.                                                        
017400                                                                          
017500 01  WK-BOOKING-REQUEST.                                                  
017600     05  REQ-DATETIME                PIC 9(14).                           
017700     05  REQ-VALIDATION-MSG          PIC X(60).                           
017800     05  REQ-IS-VALID                PIC X(01).                           
017900         88  REQ-VALID                   VALUE "Y".                       
018000         88  REQ-NOT-VALID               VALUE "N".                       
018100     05  FILLER                      PIC X(05).                           
018200                                                                          
018300 01  WK-LOOKUP-SWITCHES.                                                  
018400     05  WK-MEMBER-FOUND-SW          PIC X(01).                           
018500         88  WK-MEMBER-FOUND             VALUE "Y".                       
018600     05  WK-GYMCLASS-FOUND-SW        PIC X(01).                           
018700         88  WK-GYMCLASS-FOUND           VALUE "Y".                       
018800     05  FILLER                      PIC X(02).                           
018900                                                                          
019000* --------------- SYSTEM DATE WORK AREA (SEE F000) ------------*          
019100 01  WK-C-SYS-DATE-AREA.                                                  
019200     05  WK-C-SYS-DATE-RAW           PIC 9(06).                           
019300     05  WK-C-SYS-DATE-BROKEN REDEFINES                                   
019400         WK-C-SYS-DATE-RAW.                                               
019500         10  WK-C-SYS-DATE-YY        PIC 9(02).                           
019600         10  WK-C-SYS-DATE-MM        PIC 9(02).                           
019700         10  WK-C-SYS-DATE-DD        PIC 9(02).                           
019800     05  FILLER                      PIC X(02).                           
019900                                                                          
020000* ------------------ COUNTERS AND ACCUMULATORS ------------------*        
020100 01  WK-BOOKING-SEQ                  PIC 9(10) COMP.                      
020200 01  WK-BOOKING-SEQ-DISPLAY          PIC 9(10).                           
020300                                                                          
020400 01  WK-CONTROL-TOTALS.                                                   
020500     05  WK-COUNT-PROCESSED          PIC S9(07) COMP.                     
020600     05  WK-COUNT-CONFIRMED          PIC S9(07) COMP.                     
020700     05  WK-COUNT-WAITLISTED         PIC S9(07) COMP.                     
020800     05  WK-COUNT-REJECTED           PIC S9(07) COMP.                     
020900     05  WK-TOTAL-ORIGINAL-PRICE     PIC S9(09)V99 COMP-3.                
021000     05  WK-TOTAL-DISCOUNT           PIC S9(09)V99 COMP-3.                
021100     05  WK-TOTAL-FINAL-PRICE        PIC S9(09)V99 COMP-3.                
021200     05  FILLER                      PIC X(04).                           
021300                                                                          
021400 77  WK-PAGE-NUMBER                  PIC S9(04) COMP.                     
021500 77  WK-LINE-COUNT                   PIC S9(04) COMP.                     
021600 01  WK-LINES-PER-PAGE               PIC S9(04) COMP  VALUE 55.           
021700                                                                          
021800* ------------------- BATCH REPORT LINE LAYOUTS -----------------*        
021900 01  WK-REPORT-HDG-1.                                                     
022000     05  FILLER                      PIC X(19)  VALUE                     
022100         "GYM BOOKING BATCH REPORT".                                      
022200     05  FILLER                      PIC X(43)  VALUE SPACES.             
022300     05  FILLER                      PIC X(05)  VALUE "PAGE ".            
022400     05  RPT-HDG-PAGE                PIC ZZZ9.                            
022500     05  FILLER                      PIC X(25)  VALUE SPACES.             
022600                                                                          
022700 01  WK-REPORT-HDG-2.                                                     
022800     05  FILLER                      PIC X(96)  VALUE                     
022900         "MEMBER ID  CLASS ID   STATUS      ORIG PRICE  DISCOUNT          
023000         "  FINAL PRICE".                                                 
023100                                                                          
023200 01  WK-REPORT-HDG-3.                                                     
023300     05  FILLER                      PIC X(96)  VALUE                     
023400         "---------- ---------- ----------  ----------  --------          
023500         "  -----------".                                                 
023600                                                                          
023700 01  WK-REPORT-DETAIL.                                                    
023800     05  RPT-MEMBER-ID                PIC X(10).                          
023900     05  FILLER                       PIC X(01)  VALUE SPACES.            
024000     05  RPT-CLASS-ID                 PIC X(10).                          
024100     05  FILLER                       PIC X(01)  VALUE SPACES.            
024200     05  RPT-STATUS                   PIC X(10).                          
024300     05  FILLER                       PIC X(02)  VALUE SPACES.            
024400     05  RPT-ORIG-PRICE                PIC ZZ,ZZ9.99.                     
024500     05  FILLER                       PIC X(02)  VALUE SPACES.            
024600     05  RPT-DISCOUNT                  PIC ZZ,ZZ9.99.                     
024700     05  FILLER                       PIC X(02)  VALUE SPACES.            
024800     05  RPT-FINAL-PRICE               PIC ZZ,ZZ9.99.                     
024900     05  FILLER                       PIC X(20)  VALUE SPACES.            
025000                                                                          
025100 01  WK-REPORT-TOTALS-1.                                                  
025200     05  FILLER                       PIC X(65)  VALUE                    
025300         "-----------------------------------------------------           
025400         "----------".                                                    
025500     05  FILLER                       PIC X(31)  VALUE SPACES.            
025600                                                                          
025700 01  WK-REPORT-TOTALS-2.                                                  
025800     05  FILLER                       PIC X(24)  VALUE                    
025900         "TOTAL PROCESSED:        ".                                      
026000     05  RPT-TOT-PROCESSED             PIC ZZZ,ZZ9.                       
026100     05  FILLER                       PIC X(65)  VALUE SPACES.            
026200                                                                          
026300 01  WK-REPORT-TOTALS-3.                                                  
026400     05  FILLER                       PIC X(24)  VALUE                    
026500         "TOTAL CONFIRMED:        ".                                      
026600     05  RPT-TOT-CONFIRMED             PIC ZZZ,ZZ9.                       
026700     05  FILLER                       PIC X(65)  VALUE SPACES.            
026800                                                                          
026900 01  WK-REPORT-TOTALS-4.                                                  
027000     05  FILLER                       PIC X(24)  VALUE                    
027100         "TOTAL WAITLISTED:       ".                                      
027200     05  RPT-TOT-WAITLISTED            PIC ZZZ,ZZ9.                       
027300     05  FILLER                       PIC X(65)  VALUE SPACES.            
027400                                                                          
027500 01  WK-REPORT-TOTALS-5.                                                  
027600     05  FILLER                       PIC X(24)  VALUE                    
027700         "TOTAL REJECTED:         ".                                      
027800     05  RPT-TOT-REJECTED              PIC ZZZ,ZZ9.                       
027900     05  FILLER                       PIC X(65)  VALUE SPACES.            
028000                                                                          
028100 01  WK-REPORT-TOTALS-6.                                                  
028200     05  FILLER                       PIC X(24)  VALUE                    
028300         "TOTAL ORIGINAL PRICE:   ".                                      
028400     05  RPT-TOT-ORIG-PRICE            PIC ZZ,ZZZ,ZZ9.99.                 
028500     05  FILLER                       PIC X(60)  VALUE SPACES.            
028600                                                                          
028700 01  WK-REPORT-TOTALS-7.                                                  
028800     05  FILLER                       PIC X(24)  VALUE                    
028900         "TOTAL DISCOUNT:         ".                                      
029000     05  RPT-TOT-DISCOUNT              PIC ZZ,ZZZ,ZZ9.99.                 
029100     05  FILLER                       PIC X(60)  VALUE SPACES.            
029200                                                                          
029300 01  WK-REPORT-TOTALS-8.                                                  
029400     05  FILLER                       PIC X(24)  VALUE                    
029500         "TOTAL FINAL PRICE:      ".                                      
029600     05  RPT-TOT-FINAL-PRICE           PIC ZZ,ZZZ,ZZ9.99.                 
029700     05  FILLER                       PIC X(60)  VALUE SPACES.            
029800                                                                          
029900 EJECT                                                                    
030000*****************                                                         
030100 LINKAGE SECTION.                                                         
030200*****************                                                         
030300*    NONE - THIS IS A TOP-LEVEL BATCH JOB STEP PROGRAM.                   
030400 EJECT                                                                    
030500*****************************************************************         
030600*               P R O C E D U R E   D I V I S I O N              *        
030700*****************************************************************         
030800 PROCEDURE DIVISION.                                                      
030900 MAIN-MODULE.                                                             
031000     PERFORM A000-INITIALIZE                                              
031100        THRU A099-INITIALIZE-EX.                                          
031200     PERFORM B000-LOAD-MEMBER-TABLE                                       
031300        THRU B099-LOAD-MEMBER-TABLE-EX.                                   
031400     PERFORM C000-LOAD-GYMCLASS-TABLE                                     
031500        THRU C099-LOAD-GYMCLASS-TABLE-EX.                                 
031600     PERFORM D000-PROCESS-REQUESTS                                        
031700        THRU D099-PROCESS-REQUESTS-EX.                                    
031800     PERFORM E000-PRINT-REPORT-TOTALS                                     
031900        THRU E099-PRINT-REPORT-TOTALS-EX.                                 
032000     PERFORM Z000-END-PROGRAM-ROUTINE                                     
032100        THRU Z999-END-PROGRAM-ROUTINE-EX.                                 
032200     STOP RUN.                                                            
032300                                                                          
032400*---------------------------------------------------------------*         
032500 A000-INITIALIZE.                                                         
032600*---------------------------------------------------------------*         
032700     PERFORM F000-GET-SYSTEM-DATE                                         
032800        THRU F099-GET-SYSTEM-DATE-EX.                                     
032900                                                                          
033000     MOVE ZERO                       TO   WK-COUNT-PROCESSED              
033100                                           WK-COUNT-CONFIRMED             
033200                                           WK-COUNT-WAITLISTED            
033300                                           WK-COUNT-REJECTED              
033400                                           WK-TOTAL-ORIGINAL-PRICE        
033500                                           WK-TOTAL-DISCOUNT              
033600                                           WK-TOTAL-FINAL-PRICE           
033700                                           WK-BOOKING-SEQ.                
033800     MOVE 1                          TO   WK-PAGE-NUMBER.                 
033900     MOVE ZERO                       TO   WK-LINE-COUNT.                  
034000                                                                          
034100     OPEN INPUT  MEMBER-FILE                                              
034200                 GYMCLASS-FILE                                            
034300                 BOOKING-REQUEST-FILE                                     
034400          OUTPUT BOOKING-OUTPUT-FILE                                      
034500                 BATCH-REPORT.                                            
034600                                                                          
034700     IF  WK-C-FS-MEMBER NOT = "00"                                        
034800         DISPLAY "BKGBATCH - OPEN FILE ERROR - MEMBER-FILE"               
034900         DISPLAY "FILE STATUS IS " WK-C-FS-MEMBER                         
035000         GO TO Y900-ABNORMAL-TERMINATION                                  
035100     END-IF.                                                              
035200     IF  WK-C-FS-GYMCLASS NOT = "00"                                      
035300         DISPLAY "BKGBATCH - OPEN FILE ERROR - GYMCLASS-FILE"             
035400         DISPLAY "FILE STATUS IS " WK-C-FS-GYMCLASS                       
035500         GO TO Y900-ABNORMAL-TERMINATION                                  
035600     END-IF.                                                              
035700     IF  WK-C-FS-REQUEST NOT = "00"                                       
035800         DISPLAY "BKGBATCH - OPEN FILE ERROR - REQUEST-FILE"              
035900         DISPLAY "FILE STATUS IS " WK-C-FS-REQUEST                        
036000         GO TO Y900-ABNORMAL-TERMINATION                                  
036100     END-IF.                                                              
036200     IF  WK-C-FS-OUTPUT NOT = "00"                                        
036300         DISPLAY "BKGBATCH - OPEN FILE ERROR - OUTPUT-FILE"               
036400         DISPLAY "FILE STATUS IS " WK-C-FS-OUTPUT                         
036500         GO TO Y900-ABNORMAL-TERMINATION                                  
036600     END-IF.                                                              
036700     IF  WK-C-FS-REPORT NOT = "00"                                        
036800         DISPLAY "BKGBATCH - OPEN FILE ERROR - BATCH-REPORT"              
036900         DISPLAY "FILE STATUS IS " WK-C-FS-REPORT                         
037000         GO TO Y900-ABNORMAL-TERMINATION                                  
037100     END-IF.                                                              
037200                                                                          
037300     PERFORM G000-PRINT-REPORT-HEADINGS                                   
037400        THRU G099-PRINT-REPORT-HEADINGS-EX.                               
037500 A099-INITIALIZE-EX.                                                      
037600     EXIT.                                                                
037700                                                                          
037800*---------------------------------------------------------------*         
037900 B000-LOAD-MEMBER-TABLE.                                                  
038000*---------------------------------------------------------------*         
038100     MOVE ZERO                       TO   WK-MEMBER-COUNT.                
038200     PERFORM B010-READ-MEMBER-RECORD.                                     
038300     PERFORM B020-STORE-MEMBER-ENTRY                                      
038400        UNTIL FS-MEMBER-EOF.                                              
038500 B099-LOAD-MEMBER-TABLE-EX.                                               
038600     EXIT.                                                                
038700                                                                          
038800 B010-READ-MEMBER-RECORD.                                                 
038900     READ MEMBER-FILE INTO WK-MEMBER-REC-R.                               
039000     IF  WK-C-FS-MEMBER NOT = "00" AND NOT = "10"                         
039100         DISPLAY "BKGBATCH - READ ERROR - MEMBER-FILE"                    
039200         DISPLAY "FILE STATUS IS " WK-C-FS-MEMBER                         
039300         GO TO Y900-ABNORMAL-TERMINATION                                  
039400     END-IF.                                                              
039500                                                                          
039600 B020-STORE-MEMBER-ENTRY.                                                 
039700     ADD 1                           TO   WK-MEMBER-COUNT.                
039800     SET WK-MEMBER-IDX               TO   WK-MEMBER-COUNT.                
039900     MOVE WK-MEMBER-REC-R            TO                                   
040000         WK-MEMBER-ENTRY(WK-MEMBER-IDX).                                  
040100     PERFORM B010-READ-MEMBER-RECORD.                                     
040200                                                                          
040300*---------------------------------------------------------------*         
040400 C000-LOAD-GYMCLASS-TABLE.                                                
040500*---------------------------------------------------------------*         
040600     MOVE ZERO                       TO   WK-GYMCLASS-COUNT.              
040700     PERFORM C010-READ-GYMCLASS-RECORD.                                   
040800     PERFORM C020-STORE-GYMCLASS-ENTRY                                    
040900        UNTIL FS-GYMCLASS-EOF.                                            
041000 C099-LOAD-GYMCLASS-TABLE-EX.                                             
041100     EXIT.                                                                
041200                                                                          
041300 C010-READ-GYMCLASS-RECORD.                                               
041400     READ GYMCLASS-FILE INTO WK-GYMCLASS-REC-R.                           
041500     IF  WK-C-FS-GYMCLASS NOT = "00" AND NOT = "10"                       
041600         DISPLAY "BKGBATCH - READ ERROR - GYMCLASS-FILE"                  
041700         DISPLAY "FILE STATUS IS " WK-C-FS-GYMCLASS                       
041800         GO TO Y900-ABNORMAL-TERMINATION                                  
041900     END-IF.                                                              
042000                                                                          
042100 C020-STORE-GYMCLASS-ENTRY.                                               
042200     ADD 1                           TO   WK-GYMCLASS-COUNT.              
042300     SET WK-GYMCLASS-IDX             TO   WK-GYMCLASS-COUNT.              
042400     MOVE WK-GYMCLASS-REC-R          TO                                   
042500         WK-GYMCLASS-ENTRY(WK-GYMCLASS-IDX).                              
042600     PERFORM C010-READ-GYMCLASS-RECORD.                                   
042700                                                                          
042800*---------------------------------------------------------------*         
042900*     PER-REQUEST DRIVER - ONE PASS OVER BOOKING-REQUEST-FILE    *        
043000*---------------------------------------------------------------*         
043100 D000-PROCESS-REQUESTS.                                                   
043200*---------------------------------------------------------------*         
043300     PERFORM D010-READ-BOOKING-REQUEST.                                   
043400     PERFORM D020-PROCESS-ONE-REQUEST                                     
043500        UNTIL FS-REQUEST-EOF.                                             
043600 D099-PROCESS-REQUESTS-EX.                                                
043700     EXIT.                                                                
043800                                                                          
043900 D010-READ-BOOKING-REQUEST.                                               
044000     READ BOOKING-REQUEST-FILE.                                           
044100     IF  WK-C-FS-REQUEST NOT = "00" AND NOT = "10"                        
044200         DISPLAY "BKGBATCH - READ ERROR - REQUEST-FILE"                   
044300         DISPLAY "FILE STATUS IS " WK-C-FS-REQUEST                        
044400         GO TO Y900-ABNORMAL-TERMINATION                                  
044500     END-IF.                                                              
044600                                                                          
044700 D020-PROCESS-ONE-REQUEST.                                                
044800     PERFORM D200-LOOKUP-MEMBER.                                          
044900     PERFORM D300-LOOKUP-GYMCLASS.                                        
045000     PERFORM D100-INIT-BOOKING-REQUEST.                                   
045100     IF  WK-MEMBER-FOUND AND WK-GYMCLASS-FOUND                            
045200         PERFORM D400-RUN-VALIDATION-PHASE                                
045300         IF  REQ-VALID                                                    
045400             PERFORM D500-RUN-PRICING-PHASE                               
045500             PERFORM D600-RUN-CONFIRMATION-PHASE                          
045600         END-IF                                                           
045700     ELSE                                                                 
045800         PERFORM D050-HANDLE-NOT-FOUND                                    
045900     END-IF.                                                              
046000     PERFORM D700-WRITE-BOOKING-OUTPUT.                                   
046100     PERFORM D800-ACCUMULATE-TOTALS.                                      
046200     PERFORM D900-PRINT-DETAIL-LINE.                                      
046300     PERFORM D010-READ-BOOKING-REQUEST.                                   
046400                                                                          
046500*---------------------------------------------------------------*         
046600*     STEP 1 OF THE PER-REQUEST FLOW - INITIALISE THE BOOKING   *         
046700*---------------------------------------------------------------*         
046800 D100-INIT-BOOKING-REQUEST.                                               
046900     ADD 1                           TO   WK-BOOKING-SEQ.                 
047000     MOVE WK-BOOKING-SEQ             TO   WK-BOOKING-SEQ-DISPLAY.         
047100     MOVE SPACES                     TO   BOOKING-RECORD.                 
047200     STRING "BK" WK-BOOKING-SEQ-DISPLAY DELIMITED BY SIZE                 
047300         INTO BKG-ID.                                                     
047400     MOVE FD-REQ-MEMBER-ID           TO   BKG-MEMBER-ID.                  
047500     MOVE FD-REQ-CLASS-ID            TO   BKG-CLASS-ID.                   
047600     MOVE WK-C-NOW-CCYYMMDDHHMMSS    TO   BKG-BOOKING-DATETIME.           
047700     MOVE "PENDING"                  TO   BKG-STATUS.                     
047800     MOVE "N"                        TO   BKG-IS-WAITLISTED.              
047900     MOVE ZERO                       TO   BKG-DISCOUNT                    
048000                                           BKG-FINAL-PRICE                
048100                                           BKG-WAITLIST-POSITION.         
048200     MOVE "Y"                        TO   REQ-IS-VALID.                   
048300     MOVE SPACES                     TO   REQ-VALIDATION-MSG.             
048400     MOVE WK-C-NOW-CCYYMMDDHHMMSS    TO   REQ-DATETIME.                   
048500     IF  WK-GYMCLASS-FOUND                                                
048600         MOVE CLS-PRICE              TO   BKG-ORIGINAL-PRICE              
048700         MOVE CLS-DATETIME           TO   BKG-CLASS-DATETIME              
048800     END-IF.                                                              
048900                                                                          
049000*---------------------------------------------------------------*         
049100*     MEMBER OR CLASS ID NOT ON FILE - TREAT AS REJECTED        *         
049200*---------------------------------------------------------------*         
049300 D050-HANDLE-NOT-FOUND.                                                   
049400     MOVE "N"                        TO   REQ-IS-VALID.                   
049500     MOVE "Member or class not found on master file."                     
049600                                      TO   REQ-VALIDATION-MSG.            
049700     MOVE "REJECTED"                 TO   BKG-STATUS.                     
049800     MOVE "Member or class not found on master file."                     
049900                                      TO   BKG-REJECTION-REASON.          
050000                                                                          
050100*---------------------------------------------------------------*         
050200*     LINEAR SCAN OF THE MEMBER TABLE BY MEM-ID                 *         
050300*---------------------------------------------------------------*         
050400 D200-LOOKUP-MEMBER.                                                      
050500     MOVE "N"                        TO   WK-MEMBER-FOUND-SW.             
050600     SET WK-MEMBER-IDX               TO   1.                              
050700     PERFORM D210-SCAN-MEMBER-TABLE                                       
050800        VARYING WK-MEMBER-IDX FROM WK-MEMBER-IDX BY 1                     
050900        UNTIL WK-MEMBER-IDX > WK-MEMBER-COUNT                             
051000           OR WK-MEMBER-FOUND.                                            
051100                                                                          
051200 D210-SCAN-MEMBER-TABLE.                                                  
051300     MOVE WK-MEMBER-ENTRY(WK-MEMBER-IDX) TO WK-MEMBER-REC-R.              
051400     IF  MEM-ID = FD-REQ-MEMBER-ID                                        
051500         SET WK-MEMBER-FOUND         TO   TRUE                            
051600     END-IF.                                                              
051700                                                                          
051800*---------------------------------------------------------------*         
051900*     LINEAR SCAN OF THE GYM CLASS TABLE BY CLS-ID              *         
052000*---------------------------------------------------------------*         
052100 D300-LOOKUP-GYMCLASS.                                                    
052200     MOVE "N"                        TO   WK-GYMCLASS-FOUND-SW.           
052300     SET WK-GYMCLASS-IDX             TO   1.                              
052400     PERFORM D310-SCAN-GYMCLASS-TABLE                                     
052500        VARYING WK-GYMCLASS-IDX FROM WK-GYMCLASS-IDX BY 1                 
052600        UNTIL WK-GYMCLASS-IDX > WK-GYMCLASS-COUNT                         
052700           OR WK-GYMCLASS-FOUND.                                          
052800                                                                          
052900 D310-SCAN-GYMCLASS-TABLE.                                                
053000     MOVE WK-GYMCLASS-ENTRY(WK-GYMCLASS-IDX)                              
053100                                      TO   WK-GYMCLASS-REC-R.             
053200     IF  CLS-ID = FD-REQ-CLASS-ID                                         
053300         SET WK-GYMCLASS-FOUND       TO   TRUE                            
053400     END-IF.                                                              
053500                                                                          
053600*---------------------------------------------------------------*         
053700*     PHASE 1 - CALL BKGVALID WITH THE VALIDATION LINKAGE       *         
053800*---------------------------------------------------------------*         
053900 D400-RUN-VALIDATION-PHASE.                                               
054000     MOVE MEM-TYPE                   TO   VAL-MEM-TYPE.                   
054100     MOVE MEM-END-DATE               TO   VAL-MEM-END-DATE.               
054200     MOVE MEM-IS-ACTIVE              TO   VAL-MEM-IS-ACTIVE.              
054300     MOVE MEM-CLASSES-THIS-MONTH     TO                                   
054400         VAL-MEM-CLASSES-THIS-MONTH.                                      
054500     MOVE CLS-REQUIRES-PREMIUM       TO                                   
054600         VAL-CLS-REQUIRES-PREMIUM.                                        
054700     MOVE CLS-DATETIME               TO   VAL-CLS-DATETIME.               
054800     MOVE REQ-DATETIME               TO   VAL-REQ-DATETIME.               
054900     CALL "BKGVALID" USING WK-C-VALID-RECORD.                             
055000     MOVE VAL-IS-VALID                TO  REQ-IS-VALID.                   
055100     MOVE VAL-VALIDATION-MSG          TO  REQ-VALIDATION-MSG.             
055200                                                                          
055300*---------------------------------------------------------------*         
055400*     PHASE 2 - CALL BKGPRICE WITH THE PRICING LINKAGE          *         
055500*---------------------------------------------------------------*         
055600 D500-RUN-PRICING-PHASE.                                                  
055700     MOVE MEM-TYPE                    TO  PRC-MEM-TYPE.                   
055800     MOVE MEM-IS-NEW                  TO  PRC-MEM-IS-NEW.                 
055900     MOVE MEM-TOTAL-CLASSES           TO  PRC-MEM-TOTAL-CLASSES.          
056000     MOVE BKG-ORIGINAL-PRICE          TO  PRC-ORIGINAL-PRICE.             
056100     CALL "BKGPRICE" USING WK-C-PRICE-RECORD.                             
056200     MOVE PRC-DISCOUNT                TO  BKG-DISCOUNT.                   
056300     MOVE PRC-DISCOUNT-REASON         TO  BKG-DISCOUNT-REASON.            
056400     MOVE PRC-FINAL-PRICE             TO  BKG-FINAL-PRICE.                
056500                                                                          
056600*---------------------------------------------------------------*         
056700*     PHASE 3 - CALL BKGCONFM WITH THE CONFIRMATION LINKAGE     *         
056800*---------------------------------------------------------------*         
056900 D600-RUN-CONFIRMATION-PHASE.                                             
057000     MOVE CLS-MAX-CAPACITY            TO  CNF-MAX-CAPACITY.               
057100     MOVE CLS-CURRENT-BOOKINGS        TO  CNF-CURRENT-BOOKINGS.           
057200     CALL "BKGCONFM" USING WK-C-CONFM-RECORD.                             
057300     MOVE CNF-STATUS                  TO  BKG-STATUS.                     
057400     MOVE CNF-IS-WAITLISTED           TO  BKG-IS-WAITLISTED.              
057500     MOVE CNF-WAITLIST-POSITION       TO  BKG-WAITLIST-POSITION.          
057600                                                                          
057700*---------------------------------------------------------------*         
057800 D700-WRITE-BOOKING-OUTPUT.                                               
057900*---------------------------------------------------------------*         
058000     MOVE BOOKING-RECORD              TO  FD-BOOKING-OUT-REC.             
058100     WRITE FD-BOOKING-OUT-REC.                                            
058200     IF  WK-C-FS-OUTPUT NOT = "00"                                        
058300         DISPLAY "BKGBATCH - WRITE ERROR - OUTPUT-FILE"                   
058400         DISPLAY "FILE STATUS IS " WK-C-FS-OUTPUT                         
058500         GO TO Y900-ABNORMAL-TERMINATION                                  
058600     END-IF.                                                              
058700                                                                          
058800*---------------------------------------------------------------*         
058900 D800-ACCUMULATE-TOTALS.                                                  
059000*---------------------------------------------------------------*         
059100     ADD 1                            TO  WK-COUNT-PROCESSED.             
059200     EVALUATE TRUE                                                        
059300         WHEN BKG-STATUS-CONFIRMED                                        
059400             ADD 1                    TO  WK-COUNT-CONFIRMED              
059500         WHEN BKG-STATUS-WAITLISTED                                       
059600             ADD 1                    TO  WK-COUNT-WAITLISTED             
059700         WHEN OTHER                                                       
059800             ADD 1                    TO  WK-COUNT-REJECTED               
059900     END-EVALUATE.                                                        
060000     ADD BKG-ORIGINAL-PRICE           TO  WK-TOTAL-ORIGINAL-PRICE.        
060100     ADD BKG-DISCOUNT                 TO  WK-TOTAL-DISCOUNT.              
060200     ADD BKG-FINAL-PRICE              TO  WK-TOTAL-FINAL-PRICE.           
060300                                                                          
060400*---------------------------------------------------------------*         
060500 D900-PRINT-DETAIL-LINE.                                                  
060600*---------------------------------------------------------------*         
060700     MOVE SPACES                      TO  WK-REPORT-DETAIL.               
060800     MOVE BKG-MEMBER-ID                TO RPT-MEMBER-ID.                  
060900     MOVE BKG-CLASS-ID                 TO RPT-CLASS-ID.                   
061000     MOVE BKG-STATUS                   TO RPT-STATUS.                     
061100     MOVE BKG-ORIGINAL-PRICE           TO RPT-ORIG-PRICE.                 
061200     MOVE BKG-DISCOUNT                 TO RPT-DISCOUNT.                   
061300     MOVE BKG-FINAL-PRICE              TO RPT-FINAL-PRICE.                
061400     WRITE FD-REPORT-LINE              FROM WK-REPORT-DETAIL.             
061500     ADD 1                            TO  WK-LINE-COUNT.                  
061600     IF  WK-LINE-COUNT > WK-LINES-PER-PAGE                                
061700         PERFORM G000-PRINT-REPORT-HEADINGS                               
061800            THRU G099-PRINT-REPORT-HEADINGS-EX                            
061900     END-IF.                                                              
062000                                                                          
062100*---------------------------------------------------------------*         
062200 E000-PRINT-REPORT-TOTALS.                                                
062300*---------------------------------------------------------------*         
062400     WRITE FD-REPORT-LINE             FROM WK-REPORT-TOTALS-1.            
062500     MOVE WK-COUNT-PROCESSED           TO RPT-TOT-PROCESSED.              
062600     WRITE FD-REPORT-LINE             FROM WK-REPORT-TOTALS-2.            
062700     MOVE WK-COUNT-CONFIRMED           TO RPT-TOT-CONFIRMED.              
062800     WRITE FD-REPORT-LINE             FROM WK-REPORT-TOTALS-3.            
062900     MOVE WK-COUNT-WAITLISTED          TO RPT-TOT-WAITLISTED.             
063000     WRITE FD-REPORT-LINE             FROM WK-REPORT-TOTALS-4.            
063100     MOVE WK-COUNT-REJECTED            TO RPT-TOT-REJECTED.               
063200     WRITE FD-REPORT-LINE             FROM WK-REPORT-TOTALS-5.            
063300     MOVE WK-TOTAL-ORIGINAL-PRICE      TO RPT-TOT-ORIG-PRICE.             
063400     WRITE FD-REPORT-LINE             FROM WK-REPORT-TOTALS-6.            
063500     MOVE WK-TOTAL-DISCOUNT            TO RPT-TOT-DISCOUNT.               
063600     WRITE FD-REPORT-LINE             FROM WK-REPORT-TOTALS-7.            
063700     MOVE WK-TOTAL-FINAL-PRICE         TO RPT-TOT-FINAL-PRICE.            
063800     WRITE FD-REPORT-LINE             FROM WK-REPORT-TOTALS-8.            
063900                                                                          
064000     IF  UPSI-TRACE-ON                                                    
064100         DISPLAY "BKGBATCH - RECORDS PROCESSED: "                         
064200             WK-COUNT-PROCESSED                                           
064300     END-IF.                                                              
064400 E099-PRINT-REPORT-TOTALS-EX.                                             
064500     EXIT.                                                                
064600                                                                          
064700*---------------------------------------------------------------*         
064800*     COMPUTE TODAY'S DATE WITH A Y2K CENTURY WINDOW             *        
064900*---------------------------------------------------------------*         
065000 F000-GET-SYSTEM-DATE.                                                    
065100*---------------------------------------------------------------*         
065200     ACCEPT WK-C-SYS-DATE-RAW        FROM DATE.                           
065300     IF  WK-C-SYS-DATE-YY < 50                                            
065400         MOVE 20                     TO   WK-C-TODAY-CC                   
065500     ELSE                                                                 
065600         MOVE 19                     TO   WK-C-TODAY-CC                   
065700     END-IF.                                                              
065800     MOVE WK-C-SYS-DATE-YY           TO   WK-C-TODAY-YY.                  
065900     MOVE WK-C-SYS-DATE-MM           TO   WK-C-TODAY-MM.                  
066000     MOVE WK-C-SYS-DATE-DD           TO   WK-C-TODAY-DD.                  
066100     ACCEPT WK-C-TODAY-HHMMSS        FROM TIME.                           
066200     STRING WK-C-TODAY-CCYYMMDD WK-C-TODAY-HHMMSS                         
066300         DELIMITED BY SIZE INTO WK-C-NOW-CCYYMMDDHHMMSS.                  
066400 F099-GET-SYSTEM-DATE-EX.                                                 
066500     EXIT.                                                                
066600                                                                          
066700*---------------------------------------------------------------*         
066800 G000-PRINT-REPORT-HEADINGS.                                              
066900*---------------------------------------------------------------*         
067000     MOVE WK-PAGE-NUMBER              TO RPT-HDG-PAGE.                    
067100     WRITE FD-REPORT-LINE             FROM WK-REPORT-HDG-1                
067200         AFTER ADVANCING TOP-OF-FORM.                                     
067300     WRITE FD-REPORT-LINE             FROM WK-REPORT-HDG-2                
067400         AFTER ADVANCING 2 LINES.                                         
067500     WRITE FD-REPORT-LINE             FROM WK-REPORT-HDG-3                
067600         AFTER ADVANCING 1 LINE.                                          
067700     ADD 1                            TO  WK-PAGE-NUMBER.                 
067800     MOVE ZERO                        TO  WK-LINE-COUNT.                  
067900 G099-PRINT-REPORT-HEADINGS-EX.                                           
068000     EXIT.                                                                
068100                                                                          
068200*---------------------------------------------------------------*         
068300*                   PROGRAM SUBROUTINE                          *         
068400*---------------------------------------------------------------*         
068500 Y900-ABNORMAL-TERMINATION.                                               
068600     PERFORM Z000-END-PROGRAM-ROUTINE.                                    
068700     STOP RUN.                                                            
068800                                                                          
068900 Z000-END-PROGRAM-ROUTINE.                                                
069000     CLOSE MEMBER-FILE                                                    
069100           GYMCLASS-FILE                                                  
069200           BOOKING-REQUEST-FILE                                           
069300           BOOKING-OUTPUT-FILE                                            
069400           BATCH-REPORT.                                                  
069500 Z999-END-PROGRAM-ROUTINE-EX.                                             
069600     EXIT.                                                                
069700*****************************************************************         
069800*************** END OF PROGRAM SOURCE -  BKGBATCH ***************         
069900*****************************************************************         
