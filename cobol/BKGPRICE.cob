000100*****************************************************************         
000200*        I D E N T I F I C A T I O N      D I V I S I O N        *        
000300*****************************************************************         
000400 IDENTIFICATION DIVISION.                                                 
000500 PROGRAM-ID.     BKGPRICE.                                                
000600 AUTHOR.         R. STONE.                                                
000700 INSTALLATION.   SILVERLINE FITNESS CENTERS - MIS DIVISION.               
000800 DATE-WRITTEN.   28 MARCH 1988.                                           
000900 DATE-COMPILED.                                                           
001000 SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.                        
001100*DESCRIPTION :  CALLED ROUTINE - PRICING PHASE OF THE GYM                 
001200*               BOOKING DECISION.  APPLIES THE NEW-MEMBER,                
001300*               MEMBERSHIP-TIER AND LOYALTY DISCOUNTS AGAINST             
001400*               THE CLASS BASE PRICE.  ONLY THE SINGLE LARGEST            
001500*               APPLICABLE DISCOUNT IS EVER USED - DISCOUNTS DO           
001600*               NOT STACK.                                                
001700*****************************************************************         
001800* HISTORY OF MODIFICATION:                                                
001900*****************************************************************         
002000* GB1A07 28/03/1988 RSTONE  - GYM BOOKING PROJECT - INITIAL BUILD         
002100*                           - NEW MEMBER DISCOUNT (RULE P1) ONLY          
002200*---------------------------------------------------------------*         
002300* GB1C02 19/11/1990 KUMAR   - REQ 0142 ADD MEMBERSHIP TIER                
002400*                             DISCOUNT TABLE (RULE P2) - VIP,             
002500*                             PREMIUM, STUDENT, SENIOR, CORPORATE         
002600*---------------------------------------------------------------*         
002700* GB6P04 17/04/2014 MSANTOS - TICKET GBK-1043 ADD LOYALTY                 
002800*                             DISCOUNT (RULE P3) FOR MEMBERS WITH         
002900*                             50 OR MORE CLASSES ATTENDED -               
003000*                             OVERRIDES P1/P2 ONLY IF LARGER              
003100*---------------------------------------------------------------*         
003200* GB6P09 02/06/2014 MSANTOS - TICKET GBK-1058 FLOOR THE FINAL             
003300*                             PRICE AT ZERO AND ROUND HALF-UP TO          
003400*                             TWO DECIMALS BEFORE RETURNING               
003500*---------------------------------------------------------------*         
003600* GB8N03 05/10/2021 D.OYELA - TICKET GBK-1622 ADDED UPSI-0 TRACE          
003700*                             SWITCH FOR PRODUCTION DIAGNOSTICS           
003800*---------------------------------------------------------------*         
003900 EJECT                                                                    
004000*****************************************************************         
004100*           E N V I R O N M E N T      D I V I S I O N           *        
004200*****************************************************************         
004300 ENVIRONMENT DIVISION.                                                    
004400 CONFIGURATION SECTION.                                                   
004500 SOURCE-COMPUTER.  IBM-AS400.                                             
004600 OBJECT-COMPUTER.  IBM-AS400.                                             
004700 SPECIAL-NAMES.    UPSI-0 IS UPSI-TRACE-SWITCH                            
004800                        ON  STATUS IS UPSI-TRACE-ON                       
004900                        OFF STATUS IS UPSI-TRACE-OFF.                     
005000                                                                          
005100 INPUT-OUTPUT SECTION.                                                    
005200 FILE-CONTROL.                                                            
005300*    NO FILES ARE OPENED BY THIS ROUTINE.                                 
005400 EJECT                                                                    
005500*****************************************************************         
005600*                  D A T A      D I V I S I O N                  *        
005700*****************************************************************         
005800 DATA DIVISION.                                                           
005900 FILE SECTION.                                                            
006000*    NO FD ENTRIES - THIS IS A CALLED PRICING ROUTINE.                    
006100                                                                          
006200 WORKING-STORAGE SECTION.                                                 
006300*****************************                                             
006400 01  FILLER                          PIC X(24)        VALUE               
006500     "** PROGRAM BKGPRICE **".                                            
006600                                                                          
006700* -------------- STAND-ALONE COUNTERS AND CONSTANTS -------------*        
006800 77  WK-C-RULE-COUNTER                PIC S9(04) COMP.                    
006900                                                                          
007000* ------------------ PROGRAM WORKING STORAGE -------------------*         
007100     COPY BKGCOMM.                                                        
007200                                                                          
007300 01  WK-N-DISCOUNT-RATES.                                                 
007400     05  WK-N-NEW-MEMBER-PCT         PIC V99   VALUE .20.                 
007500     05  WK-N-VIP-PCT                PIC V99   VALUE .15.                 
007600     05  WK-N-PREMIUM-PCT            PIC V99   VALUE .10.                 
007700     05  WK-N-STUDENT-PCT            PIC V99   VALUE .15.                 
007800     05  WK-N-SENIOR-PCT             PIC V99   VALUE .10.                 
007900     05  WK-N-CORPORATE-PCT          PIC V99   VALUE .05.                 
008000     05  WK-N-LOYALTY-PCT            PIC V99   VALUE .25.                 
008100     05  WK-N-LOYALTY-THRESHOLD      PIC 9(05) COMP-3 VALUE 50.           
008200     05  FILLER                      PIC X(04).                           
008300                                                                          
008400 01  WK-N-WORK-AREA.                                                      
008500     05  WK-N-BEST-DISCOUNT          PIC 9(05)V99.                        
008600     05  WK-N-BEST-REASON            PIC X(40).                           
008700     05  WK-N-LOYALTY-DISCOUNT       PIC 9(05)V99.                        
008800     05  WK-N-LOYALTY-VALUE REDEFINES                                     
008900         WK-N-LOYALTY-DISCOUNT.                                           
009000         10  WK-N-LOYALTY-WHOLE      PIC 9(05).                           
009100         10  WK-N-LOYALTY-CENTS      PIC 9(02).                           
009200     05  FILLER                      PIC X(04).                           
009300                                                                          
009400 EJECT                                                                    
009500*****************                                                         
009600 LINKAGE SECTION.                                                         
009700*****************                                                         
009800 COPY PRICE.                                                              
009900 EJECT                                                                    
010000*****************************************************                     
010100 PROCEDURE DIVISION USING WK-C-PRICE-RECORD.                              
010200*****************************************************                     
010300 MAIN-MODULE.                                                             
010400     PERFORM A000-PROCESS-CALLED-ROUTINE                                  
010500        THRU A099-PROCESS-CALLED-ROUTINE-EX.                              
010600     PERFORM Z000-END-PROGRAM-ROUTINE                                     
010700        THRU Z999-END-PROGRAM-ROUTINE-EX.                                 
010800     EXIT PROGRAM.                                                        
010900                                                                          
011000*---------------------------------------------------------------*         
011100*     RULES P1 THROUGH P3 - THE BEST SINGLE DISCOUNT WINS.       *        
011200*---------------------------------------------------------------*         
011300 A000-PROCESS-CALLED-ROUTINE.                                             
011400     MOVE ZERO                       TO   WK-C-RULE-COUNTER               
011500                                           WK-N-BEST-DISCOUNT             
011600                                           WK-N-LOYALTY-DISCOUNT.         
011700     MOVE SPACES                     TO   WK-N-BEST-REASON.               
011800                                                                          
011900     IF  PRC-MEM-NEW-MEMBER                                               
012000         PERFORM A010-APPLY-NEW-MEMBER-DISCOUNT                           
012100     ELSE                                                                 
012200         PERFORM A020-APPLY-TIER-DISCOUNT                                 
012300     END-IF.                                                              
012400                                                                          
012500     PERFORM A030-APPLY-LOYALTY-DISCOUNT.                                 
012600     PERFORM A040-COMPUTE-FINAL-PRICE.                                    
012700                                                                          
012800     IF  UPSI-TRACE-ON                                                    
012900         DISPLAY "BKGPRICE - DISCOUNT     : " PRC-DISCOUNT                
013000         DISPLAY "BKGPRICE - FINAL PRICE  : " PRC-FINAL-PRICE             
013100     END-IF.                                                              
013200 A099-PROCESS-CALLED-ROUTINE-EX.                                          
013300     EXIT.                                                                
013400                                                                          
013500*---------------------------------------------------------------*         
013600*     RULE P1 - NEW MEMBER DISCOUNT, 20 PERCENT                 *         
013700*---------------------------------------------------------------*         
013800 A010-APPLY-NEW-MEMBER-DISCOUNT.                                          
013900     ADD 1                           TO   WK-C-RULE-COUNTER.              
014000     MULTIPLY PRC-ORIGINAL-PRICE     BY   WK-N-NEW-MEMBER-PCT             
014100         GIVING WK-N-BEST-DISCOUNT   ROUNDED.                             
014200     MOVE "New member discount (20%)"                                     
014300                                      TO   WK-N-BEST-REASON.              
014400                                                                          
014500*---------------------------------------------------------------*         
014600*     RULE P2 - MEMBERSHIP TIER DISCOUNT TABLE                  *         
014700*---------------------------------------------------------------*         
014800 A020-APPLY-TIER-DISCOUNT.                                                
014900     ADD 1                           TO   WK-C-RULE-COUNTER.              
015000     EVALUATE TRUE                                                        
015100         WHEN PRC-MEM-TYPE = "VIP"                                        
015200             MULTIPLY PRC-ORIGINAL-PRICE BY WK-N-VIP-PCT                  
015300                 GIVING WK-N-BEST-DISCOUNT ROUNDED                        
015400             MOVE "VIP membership discount (15%)"                         
015500                                      TO   WK-N-BEST-REASON               
015600         WHEN PRC-MEM-TYPE = "PREMIUM"                                    
015700             MULTIPLY PRC-ORIGINAL-PRICE BY WK-N-PREMIUM-PCT              
015800                 GIVING WK-N-BEST-DISCOUNT ROUNDED                        
015900             MOVE "Premium membership discount (10%)"                     
016000                                      TO   WK-N-BEST-REASON               
016100         WHEN PRC-MEM-TYPE = "STUDENT"                                    
016200             MULTIPLY PRC-ORIGINAL-PRICE BY WK-N-STUDENT-PCT              
016300                 GIVING WK-N-BEST-DISCOUNT ROUNDED                        
016400             MOVE "Student discount (15%)"                                
016500                                      TO   WK-N-BEST-REASON               
016600         WHEN PRC-MEM-TYPE = "SENIOR"                                     
016700             MULTIPLY PRC-ORIGINAL-PRICE BY WK-N-SENIOR-PCT               
016800                 GIVING WK-N-BEST-DISCOUNT ROUNDED                        
016900             MOVE "Senior discount (10%)"                                 
017000                                      TO   WK-N-BEST-REASON               
017100         WHEN PRC-MEM-TYPE = "CORPORATE"                                  
017200             MULTIPLY PRC-ORIGINAL-PRICE BY WK-N-CORPORATE-PCT            
017300                 GIVING WK-N-BEST-DISCOUNT ROUNDED                        
017400             MOVE "Corporate discount (5%)"                               
017500                                      TO   WK-N-BEST-REASON               
017600         WHEN OTHER                                                       
017700             MOVE ZERO                TO   WK-N-BEST-DISCOUNT             
017800             MOVE SPACES              TO   WK-N-BEST-REASON               
017900     END-EVALUATE.                                                        
018000                                                                          
018100*---------------------------------------------------------------*         
018200*     RULE P3 - LOYALTY DISCOUNT, 25 PCT AT 50+ CLASSES,         *        
018300*     OVERRIDES P1/P2 ONLY WHEN IT IS THE LARGER AMOUNT          *        
018400*---------------------------------------------------------------*         
018500 A030-APPLY-LOYALTY-DISCOUNT.                                             
018600     ADD 1                           TO   WK-C-RULE-COUNTER.              
018700     IF  PRC-MEM-TOTAL-CLASSES NOT LESS THAN                              
018800                                       WK-N-LOYALTY-THRESHOLD             
018900         MULTIPLY PRC-ORIGINAL-PRICE BY   WK-N-LOYALTY-PCT                
019000             GIVING WK-N-LOYALTY-DISCOUNT ROUNDED                         
019100         IF  WK-N-LOYALTY-DISCOUNT > WK-N-BEST-DISCOUNT                   
019200             MOVE WK-N-LOYALTY-DISCOUNT  TO WK-N-BEST-DISCOUNT            
019300             MOVE "Loyalty discount (25%) - 50+ classes attended"         
019400                                      TO   WK-N-BEST-REASON               
019500         END-IF                                                           
019600     END-IF.                                                              
019700                                                                          
019800*---------------------------------------------------------------*         
019900*     FLOOR THE DISCOUNT AT THE ORIGINAL PRICE, NEVER BELOW     *         
020000*     ZERO, AND CARRY THE RESULT TO THE OUTPUT AREA              *        
020100*---------------------------------------------------------------*         
020200 A040-COMPUTE-FINAL-PRICE.                                                
020300     ADD 1                           TO   WK-C-RULE-COUNTER.              
020400     IF  WK-N-BEST-DISCOUNT > PRC-ORIGINAL-PRICE                          
020500         MOVE PRC-ORIGINAL-PRICE     TO   WK-N-BEST-DISCOUNT              
020600     END-IF.                                                              
020700     MOVE WK-N-BEST-DISCOUNT         TO   PRC-DISCOUNT.                   
020800     MOVE WK-N-BEST-REASON           TO   PRC-DISCOUNT-REASON.            
020900     SUBTRACT PRC-DISCOUNT           FROM PRC-ORIGINAL-PRICE              
021000         GIVING PRC-FINAL-PRICE      ROUNDED.                             
021100                                                                          
021200*---------------------------------------------------------------*         
021300*                   PROGRAM SUBROUTINE                          *         
021400*---------------------------------------------------------------*         
021500 Z000-END-PROGRAM-ROUTINE.                                                
021600     CONTINUE.                                                            
021700 Z999-END-PROGRAM-ROUTINE-EX.                                             
021800     EXIT.                                                                
021900*****************************************************************         
022000*************** END OF PROGRAM SOURCE -  BKGPRICE ***************         
022100*****************************************************************         
