000100*****************************************************************         
000200* PRICE.CPY                                                               
000300* GYM BOOKING SYSTEM - LINKAGE RECORD FOR BKGPRICE                        
000400*****************************************************************         
000500*AMENDMENT HISTORY:                                                       
000600*****************************************************************         
000700* GB1A04 22/03/1988 RSTONE  - GYM BOOKING PROJECT - INITIAL BUILD         
000800*                           - PARAMETER BLOCK FOR THE PRICING             
000900*                             PHASE SUBROUTINE BKGPRICE                   
001000*---------------------------------------------------------------*         
001100* GB6P02 17/04/2014 MSANTOS - TICKET GBK-1043 ADD PRC-MEM-TOTAL-          
001200*                             CLASSES FOR THE LOYALTY DISCOUNT            
001300*---------------------------------------------------------------*         
001400 01  WK-C-PRICE-RECORD.                                                   
001500     05  WK-C-PRICE-INPUT.                                                
001600         10  PRC-MEM-TYPE              PIC X(10).                         
001700         10  PRC-MEM-IS-NEW            PIC X(01).                         
001800             88  PRC-MEM-NEW-MEMBER        VALUE "Y".                     
001900         10  PRC-MEM-TOTAL-CLASSES     PIC 9(05).                         
002000         10  PRC-ORIGINAL-PRICE        PIC 9(05)V99.                      
002100         10  PRC-ORIG-PRICE-PARTS REDEFINES                               
002200             PRC-ORIGINAL-PRICE.                                          
002300             15  PRC-ORIG-PRICE-WHOLE  PIC 9(05).                         
002400             15  PRC-ORIG-PRICE-CENTS  PIC 9(02).                         
002500     05  WK-C-PRICE-OUTPUT.                                               
002600         10  PRC-DISCOUNT              PIC 9(05)V99.                      
002700         10  PRC-DISCOUNT-REASON       PIC X(40).                         
002800         10  PRC-FINAL-PRICE           PIC 9(05)V99.                      
002900     05  FILLER                        PIC X(08).                         
