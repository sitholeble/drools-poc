000100*****************************************************************         
000200* CONFM.CPY                                                               
000300* GYM BOOKING SYSTEM - LINKAGE RECORD FOR BKGCONFM                        
000400*****************************************************************         
000500*AMENDMENT HISTORY:                                                       
000600*****************************************************************         
000700* GB1A05 22/03/1988 RSTONE  - GYM BOOKING PROJECT - INITIAL BUILD         
000800*                           - PARAMETER BLOCK FOR THE                     
000900*                             CONFIRMATION PHASE SUBROUTINE               
001000*                             BKGCONFM                                    
001100*---------------------------------------------------------------*         
001200* GB4D08 30/01/2009 OKAFOR  - REQ 3841 ADD CNF-WAITLIST-POSITION          
001300*                             OUTPUT FOR THE NEW WAITLIST RULE            
001400*---------------------------------------------------------------*         
001500 01  WK-C-CONFM-RECORD.                                                   
001600     05  WK-C-CONFM-INPUT.                                                
001700         10  CNF-MAX-CAPACITY          PIC 9(04).                         
001800         10  CNF-CURRENT-BOOKINGS      PIC 9(04).                         
001900     05  WK-C-CONFM-OUTPUT.                                               
002000         10  CNF-STATUS                PIC X(10).                         
002100             88  CNF-STATUS-CONFIRMED      VALUE "CONFIRMED".             
002200             88  CNF-STATUS-WAITLISTED     VALUE "WAITLISTED".            
002300         10  CNF-IS-WAITLISTED         PIC X(01).                         
002400             88  CNF-WAITLISTED-YES        VALUE "Y".                     
002500             88  CNF-WAITLISTED-NO         VALUE "N".                     
002600         10  CNF-WAITLIST-POSITION     PIC 9(04).                         
002700     05  FILLER                        PIC X(08).                         
