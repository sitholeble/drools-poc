000100*****************************************************************         
000200* QUERY.CPY                                                               
000300* GYM BOOKING SYSTEM - LINKAGE RECORD FOR BKGQUERY                        
000400*****************************************************************         
000500*AMENDMENT HISTORY:                                                       
000600*****************************************************************         
000700* GB7Q01 03/03/2018 MSANTOS - TICKET GBK-1355 INITIAL BUILD -             
000800*                             PARAMETER BLOCK FOR THE BOOKING             
000900*                             QUERY/REPORTING UTILITY BKGQUERY            
001000*---------------------------------------------------------------*         
001100 01  WK-C-QUERY-RECORD.                                                   
001200     05  WK-C-QUERY-INPUT.                                                
001300         10  QRY-QUERY-CODE            PIC 9(01).                         
001400             88  QRY-FIND-ACTIVE-BOOKINGS  VALUE 1.                       
001500             88  QRY-FIND-DISCOUNTED       VALUE 2.                       
001600             88  QRY-FIND-LOYALTY-MEMBERS  VALUE 3.                       
001700             88  QRY-FIND-IN-DATE-RANGE    VALUE 4.                       
001800             88  QRY-COUNT-BY-STATUS       VALUE 5.                       
001900         10  QRY-MEMBER-ID             PIC X(10).                         
002000         10  QRY-STATUS                PIC X(10).                         
002100         10  QRY-DATE-RANGE-START      PIC 9(14).                         
002200         10  QRY-DATE-RANGE-END        PIC 9(14).                         
002300         10  QRY-RANGE-START-BROKEN REDEFINES                             
002400             QRY-DATE-RANGE-START.                                        
002500             15  QRY-RANGE-START-DATE  PIC 9(08).                         
002600             15  QRY-RANGE-START-TIME  PIC 9(06).                         
002700     05  WK-C-QUERY-OUTPUT.                                               
002800         10  QRY-MATCH-COUNT           PIC 9(05).                         
002900     05  FILLER                        PIC X(08).                         
