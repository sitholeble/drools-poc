000100*****************************************************************         
000200* BKGMEMB.CPY                                                             
000300* GYM BOOKING SYSTEM - MEMBER MASTER RECORD LAYOUT                        
000400*****************************************************************         
000500*AMENDMENT HISTORY:                                                       
000600*****************************************************************         
000700* GB1A00 14/03/1988 RSTONE  - GYM BOOKING PROJECT - INITIAL BUILD         
000800*                           - MEMBER MASTER LAYOUT FOR MEM-FILE           
000900*---------------------------------------------------------------*         
001000* GB1B07 02/09/1989 RSTONE  - REQ 0088 ADD MEM-IS-ACTIVE AND              
001100*                             MEM-IS-NEW INDICATORS FOR THE NEW           
001200*                             BOOKING VALIDATION PASS                     
001300*---------------------------------------------------------------*         
001400* GBY2K02 21/07/1998 PATEL  - Y2K REMEDIATION - EXPANDED                  
001500*                             MEM-START-DATE AND MEM-END-DATE             
001600*                             FROM YYMMDD TO FULL CCYYMMDD,               
001700*                             ADDED CENTURY-BROKEN REDEFINES              
001800*---------------------------------------------------------------*         
001900* GB3C19 11/02/2003 OKAFOR  - REQ 3102 ADD MEM-TOTAL-CLASSES AND          
002000*                             MEM-CLASSES-THIS-MONTH FOR THE              
002100*                             LOYALTY AND MONTHLY-CAP RULES               
002200*---------------------------------------------------------------*         
002300* GB5T02 08/06/2011 MSANTOS - TICKET GBK-0741 WIDEN MEM-TYPE TO           
002400*                             X(10) TO CARRY CORPORATE AND SENIOR         
002500*                             MEMBERSHIP TIER CODES                       
002600*---------------------------------------------------------------*         
002700* GB9R01 12/02/2023 T.OKAFOR - TICKET GBK-1748 ADD STAND-ALONE            
002800*                             MEM-RECORD-LENGTH CONSTANT - AUDIT          
002900*                             FLAGGED THE OLD PRACTICE OF BURYING         
003000*                             THE RECORD WIDTH IN COMMENTS ONLY           
003100*---------------------------------------------------------------*         
003200 77  MEM-RECORD-LENGTH               PIC 9(05)        VALUE 150.          
003300                                                                          
003400 01  MEMBER-RECORD.                                                       
003500     05  MEM-ID                       PIC X(10).                          
003600     05  MEM-NAME                     PIC X(40).                          
003700     05  MEM-EMAIL                    PIC X(50).                          
003800     05  MEM-TYPE                     PIC X(10).                          
003900         88  MEM-TYPE-BASIC               VALUE "BASIC".                  
004000         88  MEM-TYPE-PREMIUM             VALUE "PREMIUM".                
004100         88  MEM-TYPE-VIP                 VALUE "VIP".                    
004200         88  MEM-TYPE-STUDENT             VALUE "STUDENT".                
004300         88  MEM-TYPE-SENIOR              VALUE "SENIOR".                 
004400         88  MEM-TYPE-CORPORATE           VALUE "CORPORATE".              
004500         88  MEM-TYPE-PREMIUM-TIER        VALUE "PREMIUM" "VIP"           
004600                                            "CORPORATE".                  
004700     05  MEM-START-DATE                PIC 9(08).                         
004800     05  MEM-START-DATE-BROKEN REDEFINES                                  
004900         MEM-START-DATE.                                                  
005000         10  MEM-START-CC              PIC 9(02).                         
005100         10  MEM-START-YY              PIC 9(02).                         
005200         10  MEM-START-MM              PIC 9(02).                         
005300         10  MEM-START-DD              PIC 9(02).                         
005400     05  MEM-END-DATE                  PIC 9(08).                         
005500     05  MEM-END-DATE-BROKEN REDEFINES                                    
005600         MEM-END-DATE.                                                    
005700         10  MEM-END-CC                PIC 9(02).                         
005800         10  MEM-END-YY                PIC 9(02).                         
005900         10  MEM-END-MM                PIC 9(02).                         
006000         10  MEM-END-DD                PIC 9(02).                         
006100     05  MEM-TOTAL-CLASSES             PIC 9(05).                         
006200     05  MEM-CLASSES-THIS-MONTH        PIC 9(03).                         
006300     05  MEM-IS-ACTIVE                 PIC X(01).                         
006400         88  MEM-ACTIVE                   VALUE "Y".                      
006500         88  MEM-NOT-ACTIVE               VALUE "N".                      
006600     05  MEM-IS-NEW                    PIC X(01).                         
006700         88  MEM-NEW-MEMBER               VALUE "Y".                      
006800         88  MEM-NOT-NEW-MEMBER           VALUE "N".                      
006900     05  FILLER                        PIC X(14).                         
