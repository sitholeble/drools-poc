000100*****************************************************************         
000200* BKGBKNG.CPY                                                             
000300* GYM BOOKING SYSTEM - BOOKING TRANSACTION RECORD LAYOUT                  
000400*****************************************************************         
000500*AMENDMENT HISTORY:                                                       
000600*****************************************************************         
000700* GB1A02 14/03/1988 RSTONE  - GYM BOOKING PROJECT - INITIAL BUILD         
000800*                           - BOOKING RECORD FOR BOOKING-OUTPUT           
000900*---------------------------------------------------------------*         
001000* GBY2K04 21/07/1998 PATEL  - Y2K REMEDIATION - EXPANDED                  
001100*                             BKG-BOOKING-DATETIME AND                    
001200*                             BKG-CLASS-DATETIME TO FULL                  
001300*                             CCYYMMDDHHMMSS, ADDED REDEFINES             
001400*---------------------------------------------------------------*         
001500* GB4D07 30/01/2009 OKAFOR  - REQ 3841 ADD BKG-IS-WAITLISTED AND          
001600*                             BKG-WAITLIST-POSITION FOR THE               
001700*                             CONFIRMATION PHASE                          
001800*---------------------------------------------------------------*         
001900* GB6P01 17/04/2014 MSANTOS - TICKET GBK-1043 ADD BKG-DISCOUNT            
002000*                             AND BKG-DISCOUNT-REASON FOR THE             
002100*                             NEW PRICING PHASE RULES                     
002200*---------------------------------------------------------------*         
002300* GB9R05 12/02/2023 T.OKAFOR - TICKET GBK-1748 ADD STAND-ALONE            
002400*                             BKG-RECORD-LENGTH CONSTANT - AUDIT          
002500*                             FLAGGED THE OLD PRACTICE OF BURYING         
002600*                             THE RECORD WIDTH IN COMMENTS ONLY           
002700*---------------------------------------------------------------*         
002800 77  BKG-RECORD-LENGTH               PIC 9(05)        VALUE 185.          
002900                                                                          
003000 01  BOOKING-RECORD.                                                      
003100     05  BKG-ID                        PIC X(12).                         
003200     05  BKG-MEMBER-ID                 PIC X(10).                         
003300     05  BKG-CLASS-ID                  PIC X(10).                         
003400     05  BKG-BOOKING-DATETIME          PIC 9(14).                         
003500     05  BKG-CLASS-DATETIME            PIC 9(14).                         
003600     05  BKG-CLASS-DATETIME-R REDEFINES                                   
003700         BKG-CLASS-DATETIME.                                              
003800         10  BKG-CLASS-DATE            PIC 9(08).                         
003900         10  BKG-CLASS-TIME            PIC 9(06).                         
004000     05  BKG-STATUS                    PIC X(10).                         
004100         88  BKG-STATUS-PENDING           VALUE "PENDING".                
004200         88  BKG-STATUS-CONFIRMED         VALUE "CONFIRMED".              
004300         88  BKG-STATUS-WAITLISTED        VALUE "WAITLISTED".             
004400         88  BKG-STATUS-REJECTED          VALUE "REJECTED".               
004500         88  BKG-STATUS-CANCELLED         VALUE "CANCELLED".              
004600         88  BKG-STATUS-ACTIVE            VALUE "CONFIRMED"               
004700                                            "WAITLISTED".                 
004800     05  BKG-ORIGINAL-PRICE             PIC 9(05)V99.                     
004900     05  BKG-FINAL-PRICE                PIC 9(05)V99.                     
005000     05  BKG-DISCOUNT                   PIC 9(05)V99.                     
005100     05  BKG-DISCOUNT-REASON            PIC X(40).                        
005200     05  BKG-IS-WAITLISTED              PIC X(01).                        
005300         88  BKG-WAITLISTED-YES            VALUE "Y".                     
005400         88  BKG-WAITLISTED-NO             VALUE "N".                     
005500     05  BKG-WAITLIST-POSITION          PIC 9(04).                        
005600     05  BKG-REJECTION-REASON           PIC X(40).                        
005700     05  FILLER                         PIC X(09).                        
