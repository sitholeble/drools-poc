000100*****************************************************************         
000200*        I D E N T I F I C A T I O N      D I V I S I O N        *        
000300*****************************************************************         
000400 IDENTIFICATION DIVISION.                                                 
000500 PROGRAM-ID.     BKGQUERY.                                                
000600 AUTHOR.         R. STONE.                                                
000700 INSTALLATION.   SILVERLINE FITNESS CENTERS - MIS DIVISION.               
000800 DATE-WRITTEN.   10 APRIL 1988.                                           
000900 DATE-COMPILED.                                                           
001000 SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.                        
001100*DESCRIPTION :  CALLED ROUTINE - READ-ONLY QUERY/REPORTING                
001200*               UTILITY OVER BOOKING-OUTPUT-FILE AND MEMBER-FILE.         
001300*               THE CALLER SELECTS ONE OF FIVE QUERIES BY SETTING         
001400*               QRY-QUERY-CODE AND SUPPLYING ANY PARAMETERS THE           
001500*               QUERY NEEDS; THIS ROUTINE NEVER CHANGES A BOOKING         
001600*               OR MEMBER RECORD - IT ONLY COUNTS AND LISTS THEM.         
001700*NOTE        :  RUN AFTER A BKGBATCH RUN HAS POPULATED                    
001800*               BOOKING-OUTPUT-FILE.                                      
001900*****************************************************************         
002000* HISTORY OF MODIFICATION:                                                
002100*****************************************************************         
002200* GB1A10 10/04/1988 RSTONE  - GYM BOOKING PROJECT - INITIAL BUILD         
002300*                             TWO QUERIES ONLY (ACTIVE BOOKINGS           
002400*                             AND COUNT-BY-STATUS) FOR THE FRONT          
002500*                             DESK COUNTER STAFF                          
002600*---------------------------------------------------------------*         
002700* GB2D05 14/06/1993 KUMAR   - REQ 0202 ADD FIND-LOYALTY-MEMBERS           
002800*                             QUERY - MARKETING WANTED A LIST FOR         
002900*                             THE QUARTERLY LOYALTY MAILER                
003000*---------------------------------------------------------------*         
003100* GB7Q06 03/03/2018 MSANTOS - TICKET GBK-1355 EXPANDED TO FIVE            
003200*                             QUERIES TOTAL - ADDED THE DISCOUNTED        
003300*                             AND DATE-RANGE QUERIES FOR THE NEW          
003400*                             WEST SIDE LOCATION FRONT DESK KIOSK         
003500*---------------------------------------------------------------*         
003600* GB8N07 05/10/2021 D.OYELA - TICKET GBK-1622 ADDED UPSI-0 TRACE          
003700*                             SWITCH FOR PRODUCTION DIAGNOSTICS           
003800*---------------------------------------------------------------*         
003900* GB9R02 12/02/2023 T.OKAFOR - TICKET GBK-1748 FD RECORDS FOR             
004000*                             BOOKING-OUTPUT-FILE AND MEMBER-FILE         
004100*                             NOW RAW BYTE BUFFERS, MATCHING              
004200*                             BKGBATCH - THE MASTER LAYOUTS ARE           
004300*                             CARRIED AS WORKING-STORAGE REDEFINES        
004400*---------------------------------------------------------------*         
004500 EJECT                                                                    
004600*****************************************************************         
004700*           E N V I R O N M E N T      D I V I S I O N           *        
004800*****************************************************************         
004900 ENVIRONMENT DIVISION.                                                    
005000 CONFIGURATION SECTION.                                                   
005100 SOURCE-COMPUTER.  IBM-AS400.                                             
005200 OBJECT-COMPUTER.  IBM-AS400.                                             
005300 SPECIAL-NAMES.    C01 IS TOP-OF-FORM                                     
005400                    UPSI-0 IS UPSI-TRACE-SWITCH                           
005500                        ON  STATUS IS UPSI-TRACE-ON                       
005600                        OFF STATUS IS UPSI-TRACE-OFF.                     
005700                                                                          
005800 INPUT-OUTPUT SECTION.                                                    
005900 FILE-CONTROL.                                                            
006000     SELECT BOOKING-OUTPUT-FILE   ASSIGN TO DATABASE-BKGOUTPT             
006100            ORGANIZATION       IS SEQUENTIAL                              
006200            ACCESS MODE        IS SEQUENTIAL                              
006300            FILE STATUS        IS WK-C-FS-OUTPUT.                         
006400                                                                          
006500     SELECT MEMBER-FILE        ASSIGN TO DATABASE-BKGMEMBR                
006600            ORGANIZATION       IS SEQUENTIAL                              
006700            ACCESS MODE        IS SEQUENTIAL                              
006800            FILE STATUS        IS WK-C-FS-MEMBER.                         
006900                                                                          
007000     SELECT QUERY-REPORT       ASSIGN TO DATABASE-BKGQRPT                 
007100            ORGANIZATION       IS SEQUENTIAL                              
007200            ACCESS MODE        IS SEQUENTIAL                              
007300            FILE STATUS        IS WK-C-FS-QRYRPT.                         
007400 EJECT                                                                    
007500*****************************************************************         
007600*                  D A T A      D I V I S I O N                  *        
007700*****************************************************************         
007800 DATA DIVISION.                                                           
007900 FILE SECTION.                                                            
008000*                                                                         
008100 FD  BOOKING-OUTPUT-FILE                                                  
008200     LABEL RECORDS ARE OMITTED                                            
008300     DATA RECORD IS FD-BOOKING-OUT-REC.                                   
008400 01  FD-BOOKING-OUT-REC              PIC X(185).                          
008500                                                                          
008600 FD  MEMBER-FILE                                                          
008700     LABEL RECORDS ARE OMITTED                                            
008800     DATA RECORD IS FD-MEMBER-REC.                                        
008900 01  FD-MEMBER-REC                   PIC X(150).                          
009000                                                                          
009100 FD  QUERY-REPORT                                                         
009200     LABEL RECORDS ARE OMITTED                                            
009300     DATA RECORD IS FD-QRY-LINE.                                          
009400 01  FD-QRY-LINE                     PIC X(96).                           
009500                                                                          
009600 WORKING-STORAGE SECTION.                                                 
009700*****************************                                             
009800 01  FILLER                          PIC X(24)        VALUE               
009900     "** PROGRAM BKGQUERY **".                                            
010000                                                                          
010100* -------------- STAND-ALONE COUNTERS AND CONSTANTS -------------*        
010200 77  WK-C-RULE-COUNTER                PIC S9(04) COMP.                    
010300 77  WK-N-LOYALTY-THRESHOLD           PIC 9(05) COMP-3 VALUE 50.          
010400                                                                          
010500* ------------------ PROGRAM WORKING STORAGE -------------------*         
010600     COPY BKGCOMM.                                                        
010700                                                                          
010800 01  WK-FILE-STATUS.                                                      
010900     05  WK-C-FS-OUTPUT               PIC X(02).                          
011000         88  FS-OUTPUT-OK                 VALUE "00".                     
011100         88  FS-OUTPUT-EOF                VALUE "10".                     
011200     05  WK-C-FS-MEMBER               PIC X(02).                          
011300         88  FS-MEMBER-OK                 VALUE "00".                     
011400         88  FS-MEMBER-EOF                VALUE "10".                     
011500     05  WK-C-FS-QRYRPT               PIC X(02).                          
011600         88  FS-QRYRPT-OK                 VALUE "00".                     
011700     05  FILLER                       PIC X(02).                          
011800                                                                          
011900* --------------- BOOKING RECORD MASTER LAYOUT (WORKING) --------*        
012000     COPY BKGBKNG.                                                        
012100 01  WK-BOOKING-REC-R  REDEFINES BOOKING-RECORD                           
012200                                     PIC X(185).                          
012300                                                                          
012400* --------------- MEMBER RECORD MASTER LAYOUT (WORKING) ---------*        
012500     COPY BKGMEMB.                                                        
012600 01  WK-MEMBER-REC-R  REDEFINES MEMBER-RECORD                             
012700                                     PIC X(150).                          
012800                                                                          
012900* -------------- QUERY REPORT LINE - BOOKING DETAIL -------------*        
013000 01  WK-QRY-BOOKING-LINE.                                                 
013100     05  FILLER                       PIC X(01)  VALUE SPACES.            
013200     05  QRPT-BKG-ID                  PIC X(12).                          
013300     05  FILLER                       PIC X(01)  VALUE SPACES.            
013400     05  QRPT-BKG-MEMBER-ID           PIC X(10).                          
013500     05  FILLER                       PIC X(01)  VALUE SPACES.            
013600     05  QRPT-BKG-CLASS-ID            PIC X(10).                          
013700     05  FILLER                       PIC X(01)  VALUE SPACES.            
013800     05  QRPT-BKG-STATUS              PIC X(10).                          
013900     05  FILLER                       PIC X(02)  VALUE SPACES.            
014000     05  QRPT-BKG-DISCOUNT            PIC ZZ,ZZ9.99.                      
014100     05  FILLER                       PIC X(39)  VALUE SPACES.            
014200                                                                          
014300* -------------- QUERY REPORT LINE - MEMBER DETAIL --------------*        
014400 01  WK-QRY-MEMBER-LINE.                                                  
014500     05  FILLER                       PIC X(01)  VALUE SPACES.            
014600     05  QRPT-MBR-ID                  PIC X(10).                          
014700     05  FILLER                       PIC X(01)  VALUE SPACES.            
014800     05  QRPT-MBR-NAME                PIC X(40).                          
014900     05  FILLER                       PIC X(01)  VALUE SPACES.            
015000     05  QRPT-MBR-TOTAL-CLASSES       PIC ZZ9.                            
015100     05  FILLER                       PIC X(40)  VALUE SPACES.            
015200                                                                          
015300* --------------- QUERY REPORT LINE - MATCH TOTAL ---------------*        
015400 01  WK-QRY-TOTALS-LINE.                                                  
015500     05  FILLER                       PIC X(20)  VALUE                    
015600         "TOTAL MATCHES FOUND:".                                          
015700     05  FILLER                       PIC X(01)  VALUE SPACE.             
015800     05  QRPT-TOT-MATCHES             PIC ZZZZ9.                          
015900     05  FILLER                       PIC X(70)  VALUE SPACES.            
016000                                                                          
016100 EJECT                                                                    
016200*****************                                                         
016300 LINKAGE SECTION.                                                         
016400*****************                                                         
016500 COPY QUERY.                                                              
016600 EJECT                                                                    
016700*****************************************************                     
016800 PROCEDURE DIVISION USING WK-C-QUERY-RECORD.                              
016900*****************************************************                     
017000 MAIN-MODULE.                                                             
017100     PERFORM A000-PROCESS-CALLED-ROUTINE                                  
017200        THRU A099-PROCESS-CALLED-ROUTINE-EX.                              
017300     PERFORM Z000-END-PROGRAM-ROUTINE                                     
017400        THRU Z999-END-PROGRAM-ROUTINE-EX.                                 
017500     EXIT PROGRAM.                                                        
017600                                                                          
017700*---------------------------------------------------------------*         
017800*     DISPATCH ON QRY-QUERY-CODE - ONE OF THE FIVE BOOKING       *        
017900*     QUERY/REPORTING OPERATIONS DEFINED FOR THE FRONT DESK      *        
018000*---------------------------------------------------------------*         
018100 A000-PROCESS-CALLED-ROUTINE.                                             
018200     MOVE ZERO                        TO   QRY-MATCH-COUNT.               
018300     PERFORM Y100-OPEN-QUERY-FILES                                        
018400        THRU Y199-OPEN-QUERY-FILES-EX.                                    
018500                                                                          
018600     EVALUATE TRUE                                                        
018700         WHEN QRY-FIND-ACTIVE-BOOKINGS                                    
018800             PERFORM A100-FIND-ACTIVE-BOOKINGS                            
018900                THRU A199-FIND-ACTIVE-BOOKINGS-EX                         
019000         WHEN QRY-FIND-DISCOUNTED                                         
019100             PERFORM A200-FIND-DISCOUNTED-BOOKINGS                        
019200                THRU A299-FIND-DISCOUNTED-BOOKINGS-EX                     
019300         WHEN QRY-FIND-LOYALTY-MEMBERS                                    
019400             PERFORM A300-FIND-LOYALTY-MEMBERS                            
019500                THRU A399-FIND-LOYALTY-MEMBERS-EX                         
019600         WHEN QRY-FIND-IN-DATE-RANGE                                      
019700             PERFORM A400-FIND-BOOKINGS-IN-RANGE                          
019800                THRU A499-FIND-BOOKINGS-IN-RANGE-EX                       
019900         WHEN QRY-COUNT-BY-STATUS                                         
020000             PERFORM A500-COUNT-BOOKINGS-BY-STATUS                        
020100                THRU A599-COUNT-BOOKINGS-BY-STATUS-EX                     
020200     END-EVALUATE.                                                        
020300                                                                          
020400     PERFORM E000-PRINT-QUERY-TOTALS                                      
020500        THRU E099-PRINT-QUERY-TOTALS-EX.                                  
020600                                                                          
020700     CLOSE BOOKING-OUTPUT-FILE                                            
020800           MEMBER-FILE                                                    
020900           QUERY-REPORT.                                                  
021000                                                                          
021100     IF  UPSI-TRACE-ON                                                    
021200         DISPLAY "BKGQUERY - QUERY CODE  : " QRY-QUERY-CODE               
021300         DISPLAY "BKGQUERY - MATCH COUNT : " QRY-MATCH-COUNT              
021400     END-IF.                                                              
021500 A099-PROCESS-CALLED-ROUTINE-EX.                                          
021600     EXIT.                                                                
021700                                                                          
021800*---------------------------------------------------------------*         
021900*     QUERY 1 - ACTIVE BOOKINGS FOR ONE MEMBER (CONFIRMED OR     *        
022000*     WAITLISTED, NOT REJECTED OR CANCELLED)                     *        
022100*---------------------------------------------------------------*         
022200 A100-FIND-ACTIVE-BOOKINGS.                                               
022300     PERFORM A110-READ-BOOKING-RECORD.                                    
022400     PERFORM A120-MATCH-ACTIVE-BOOKING                                    
022500        UNTIL FS-OUTPUT-EOF.                                              
022600 A199-FIND-ACTIVE-BOOKINGS-EX.                                            
022700     EXIT.                                                                
022800                                                                          
022900 A110-READ-BOOKING-RECORD.                                                
023000     READ BOOKING-OUTPUT-FILE INTO WK-BOOKING-REC-R.                      
023100     IF  WK-C-FS-OUTPUT NOT = "00" AND NOT = "10"                         
023200         DISPLAY "BKGQUERY - READ ERROR - BOOKING-OUTPUT-FILE"            
023300         DISPLAY "FILE STATUS IS " WK-C-FS-OUTPUT                         
023400         GO TO Y900-ABNORMAL-TERMINATION                                  
023500     END-IF.                                                              
023600                                                                          
023700 A120-MATCH-ACTIVE-BOOKING.                                               
023800     IF  NOT FS-OUTPUT-EOF                                                
023900     AND BKG-MEMBER-ID = QRY-MEMBER-ID                                    
024000     AND BKG-STATUS-ACTIVE                                                
024100         ADD 1                        TO   QRY-MATCH-COUNT                
024200         PERFORM A900-WRITE-BOOKING-DETAIL                                
024300     END-IF.                                                              
024400     PERFORM A110-READ-BOOKING-RECORD.                                    
024500                                                                          
024600*---------------------------------------------------------------*         
024700*     QUERY 2 - BOOKINGS WHERE A DISCOUNT WAS APPLIED            *        
024800*---------------------------------------------------------------*         
024900 A200-FIND-DISCOUNTED-BOOKINGS.                                           
025000     PERFORM A110-READ-BOOKING-RECORD.                                    
025100     PERFORM A220-MATCH-DISCOUNTED-BOOKING                                
025200        UNTIL FS-OUTPUT-EOF.                                              
025300 A299-FIND-DISCOUNTED-BOOKINGS-EX.                                        
025400     EXIT.                                                                
025500                                                                          
025600 A220-MATCH-DISCOUNTED-BOOKING.                                           
025700     IF  NOT FS-OUTPUT-EOF                                                
025800     AND BKG-DISCOUNT > ZERO                                              
025900         ADD 1                        TO   QRY-MATCH-COUNT                
026000         PERFORM A900-WRITE-BOOKING-DETAIL                                
026100     END-IF.                                                              
026200     PERFORM A110-READ-BOOKING-RECORD.                                    
026300                                                                          
026400*---------------------------------------------------------------*         
026500*     QUERY 3 - MEMBERS ELIGIBLE FOR THE LOYALTY DISCOUNT        *        
026600*     (MIRRORS RULE P3 IN BKGPRICE - 50 OR MORE CLASSES)         *        
026700*---------------------------------------------------------------*         
026800 A300-FIND-LOYALTY-MEMBERS.                                               
026900     PERFORM A310-READ-MEMBER-RECORD.                                     
027000     PERFORM A320-MATCH-LOYALTY-MEMBER                                    
027100        UNTIL FS-MEMBER-EOF.                                              
027200 A399-FIND-LOYALTY-MEMBERS-EX.                                            
027300     EXIT.                                                                
027400                                                                          
027500 A310-READ-MEMBER-RECORD.                                                 
027600     READ MEMBER-FILE INTO WK-MEMBER-REC-R.                               
027700     IF  WK-C-FS-MEMBER NOT = "00" AND NOT = "10"                         
027800         DISPLAY "BKGQUERY - READ ERROR - MEMBER-FILE"                    
027900         DISPLAY "FILE STATUS IS " WK-C-FS-MEMBER                         
028000         GO TO Y900-ABNORMAL-TERMINATION                                  
028100     END-IF.                                                              
028200                                                                          
028300 A320-MATCH-LOYALTY-MEMBER.                                               
028400     IF  NOT FS-MEMBER-EOF                                                
028500     AND MEM-TOTAL-CLASSES NOT LESS THAN WK-N-LOYALTY-THRESHOLD           
028600         ADD 1                        TO   QRY-MATCH-COUNT                
028700         PERFORM A950-WRITE-MEMBER-DETAIL                                 
028800     END-IF.                                                              
028900     PERFORM A310-READ-MEMBER-RECORD.                                     
029000                                                                          
029100*---------------------------------------------------------------*         
029200*     QUERY 4 - BOOKINGS FOR A CLASS FALLING WITHIN A GIVEN      *        
029300*     DATE/TIME RANGE                                            *        
029400*---------------------------------------------------------------*         
029500 A400-FIND-BOOKINGS-IN-RANGE.                                             
029600     PERFORM A110-READ-BOOKING-RECORD.                                    
029700     PERFORM A420-MATCH-BOOKING-IN-RANGE                                  
029800        UNTIL FS-OUTPUT-EOF.                                              
029900 A499-FIND-BOOKINGS-IN-RANGE-EX.                                          
030000     EXIT.                                                                
030100                                                                          
030200 A420-MATCH-BOOKING-IN-RANGE.                                             
030300     IF  NOT FS-OUTPUT-EOF                                                
030400     AND BKG-CLASS-DATETIME NOT LESS THAN QRY-DATE-RANGE-START            
030500     AND BKG-CLASS-DATETIME NOT GREATER THAN QRY-DATE-RANGE-END           
030600         ADD 1                        TO   QRY-MATCH-COUNT                
030700         PERFORM A900-WRITE-BOOKING-DETAIL                                
030800     END-IF.                                                              
030900     PERFORM A110-READ-BOOKING-RECORD.                                    
031000                                                                          
031100*---------------------------------------------------------------*         
031200*     QUERY 5 - COUNT OF BOOKINGS AT A GIVEN STATUS - COUNT      *        
031300*     ONLY, NO DETAIL LISTING IS PRINTED FOR THIS QUERY          *        
031400*---------------------------------------------------------------*         
031500 A500-COUNT-BOOKINGS-BY-STATUS.                                           
031600     PERFORM A110-READ-BOOKING-RECORD.                                    
031700     PERFORM A520-MATCH-STATUS-COUNT                                      
031800        UNTIL FS-OUTPUT-EOF.                                              
031900 A599-COUNT-BOOKINGS-BY-STATUS-EX.                                        
032000     EXIT.                                                                
032100                                                                          
032200 A520-MATCH-STATUS-COUNT.                                                 
032300     IF  NOT FS-OUTPUT-EOF                                                
032400     AND BKG-STATUS = QRY-STATUS                                          
032500         ADD 1                        TO   QRY-MATCH-COUNT                
032600     END-IF.                                                              
032700     PERFORM A110-READ-BOOKING-RECORD.                                    
032800                                                                          
032900*---------------------------------------------------------------*         
033000*     WRITE ONE DETAIL LINE PER MATCHED BOOKING RECORD           *        
033100*---------------------------------------------------------------*         
033200 A900-WRITE-BOOKING-DETAIL.                                               
033300     MOVE SPACES                      TO   WK-QRY-BOOKING-LINE.           
033400     MOVE BKG-ID                      TO   QRPT-BKG-ID.                   
033500     MOVE BKG-MEMBER-ID               TO   QRPT-BKG-MEMBER-ID.            
033600     MOVE BKG-CLASS-ID                TO   QRPT-BKG-CLASS-ID.             
033700     MOVE BKG-STATUS                  TO   QRPT-BKG-STATUS.               
033800     MOVE BKG-DISCOUNT                TO   QRPT-BKG-DISCOUNT.             
033900     WRITE FD-QRY-LINE                FROM WK-QRY-BOOKING-LINE.           
034000                                                                          
034100*---------------------------------------------------------------*         
034200*     WRITE ONE DETAIL LINE PER MATCHED MEMBER RECORD            *        
034300*---------------------------------------------------------------*         
034400 A950-WRITE-MEMBER-DETAIL.                                                
034500     MOVE SPACES                      TO   WK-QRY-MEMBER-LINE.            
034600     MOVE MEM-ID                      TO   QRPT-MBR-ID.                   
034700     MOVE MEM-NAME                    TO   QRPT-MBR-NAME.                 
034800     MOVE MEM-TOTAL-CLASSES           TO   QRPT-MBR-TOTAL-CLASSES.        
034900     WRITE FD-QRY-LINE                FROM WK-QRY-MEMBER-LINE.            
035000                                                                          
035100*---------------------------------------------------------------*         
035200 E000-PRINT-QUERY-TOTALS.                                                 
035300*---------------------------------------------------------------*         
035400     MOVE QRY-MATCH-COUNT             TO   QRPT-TOT-MATCHES.              
035500     WRITE FD-QRY-LINE                FROM WK-QRY-TOTALS-LINE             
035600         AFTER ADVANCING 2 LINES.                                         
035700 E099-PRINT-QUERY-TOTALS-EX.                                              
035800     EXIT.                                                                
035900                                                                          
036000*---------------------------------------------------------------*         
036100 Y100-OPEN-QUERY-FILES.                                                   
036200*---------------------------------------------------------------*         
036300     OPEN INPUT  BOOKING-OUTPUT-FILE                                      
036400                 MEMBER-FILE                                              
036500          OUTPUT QUERY-REPORT.                                            
036600     IF  WK-C-FS-OUTPUT NOT = "00"                                        
036700         DISPLAY "BKGQUERY - OPEN FILE ERROR - OUTPUT-FILE"               
036800         DISPLAY "FILE STATUS IS " WK-C-FS-OUTPUT                         
036900         GO TO Y900-ABNORMAL-TERMINATION                                  
037000     END-IF.                                                              
037100     IF  WK-C-FS-MEMBER NOT = "00"                                        
037200         DISPLAY "BKGQUERY - OPEN FILE ERROR - MEMBER-FILE"               
037300         DISPLAY "FILE STATUS IS " WK-C-FS-MEMBER                         
037400         GO TO Y900-ABNORMAL-TERMINATION                                  
037500     END-IF.                                                              
037600     IF  WK-C-FS-QRYRPT NOT = "00"                                        
037700         DISPLAY "BKGQUERY - OPEN FILE ERROR - QUERY-REPORT"              
037800         DISPLAY "FILE STATUS IS " WK-C-FS-QRYRPT                         
037900         GO TO Y900-ABNORMAL-TERMINATION                                  
038000     END-IF.                                                              
038100 Y199-OPEN-QUERY-FILES-EX.                                                
038200     EXIT.                                                                
038300                                                                          
038400*---------------------------------------------------------------*         
038500*                   PROGRAM SUBROUTINE                          *         
038600*---------------------------------------------------------------*         
038700 Y900-ABNORMAL-TERMINATION.                                               
038800     PERFORM Z000-END-PROGRAM-ROUTINE                                     
038900        THRU Z999-END-PROGRAM-ROUTINE-EX.                                 
039000     EXIT PROGRAM.                                                        
039100                                                                          
039200 Z000-END-PROGRAM-ROUTINE.                                                
039300     CONTINUE.                                                            
039400 Z999-END-PROGRAM-ROUTINE-EX.                                             
039500     EXIT.                                                                
039600*****************************************************************         
039700*************** END OF PROGRAM SOURCE -  BKGQUERY ***************         
039800*****************************************************************         
