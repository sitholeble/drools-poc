000100*****************************************************************         
000200* VALID.CPY                                                               
000300* GYM BOOKING SYSTEM - LINKAGE RECORD FOR BKGVALID                        
000400*****************************************************************         
000500*AMENDMENT HISTORY:                                                       
000600*****************************************************************         
000700* GB1A03 22/03/1988 RSTONE  - GYM BOOKING PROJECT - INITIAL BUILD         
000800*                           - PARAMETER BLOCK FOR THE VALIDATION          
000900*                             PHASE SUBROUTINE BKGVALID                   
001000*---------------------------------------------------------------*         
001100* GB3C20 11/02/2003 OKAFOR  - REQ 3102 ADD VAL-MEM-CLASSES-THIS-          
001200*                             MONTH FOR THE BASIC MONTHLY CAP             
001300*---------------------------------------------------------------*         
001400 01  WK-C-VALID-RECORD.                                                   
001500     05  WK-C-VALID-INPUT.                                                
001600         10  VAL-MEM-TYPE              PIC X(10).                         
001700             88  VAL-MEM-PREMIUM-TIER      VALUE "PREMIUM" "VIP"          
001800                                             "CORPORATE".                 
001900             88  VAL-MEM-BASIC             VALUE "BASIC".                 
002000         10  VAL-MEM-END-DATE          PIC 9(08).                         
002100         10  VAL-MEM-IS-ACTIVE         PIC X(01).                         
002200             88  VAL-MEM-ACTIVE            VALUE "Y".                     
002300         10  VAL-MEM-CLASSES-THIS-MONTH  PIC 9(03).                       
002400         10  VAL-CLS-REQUIRES-PREMIUM  PIC X(01).                         
002500             88  VAL-CLS-PREMIUM-REQUIRED VALUE "Y".                      
002600         10  VAL-CLS-DATETIME          PIC 9(14).                         
002700         10  VAL-CLS-DATETIME-BROKEN REDEFINES                            
002800             VAL-CLS-DATETIME.                                            
002900             15  VAL-CLS-DATE          PIC 9(08).                         
003000             15  VAL-CLS-TIME          PIC 9(06).                         
003100         10  VAL-REQ-DATETIME          PIC 9(14).                         
003200         10  VAL-REQ-DATETIME-BROKEN REDEFINES                            
003300             VAL-REQ-DATETIME.                                            
003400             15  VAL-REQ-DATE          PIC 9(08).                         
003500             15  VAL-REQ-TIME          PIC 9(06).                         
003600     05  WK-C-VALID-OUTPUT.                                               
003700         10  VAL-IS-VALID              PIC X(01).                         
003800             88  VAL-VALID                 VALUE "Y".                     
003900             88  VAL-NOT-VALID             VALUE "N".                     
004000         10  VAL-VALIDATION-MSG        PIC X(60).                         
004100     05  FILLER                        PIC X(08).                         
