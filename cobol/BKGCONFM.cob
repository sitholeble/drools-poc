000100*****************************************************************         
000200*        I D E N T I F I C A T I O N      D I V I S I O N        *        
000300*****************************************************************         
000400 IDENTIFICATION DIVISION.                                                 
000500 PROGRAM-ID.     BKGCONFM.                                                
000600 AUTHOR.         R. STONE.                                                
000700 INSTALLATION.   SILVERLINE FITNESS CENTERS - MIS DIVISION.               
000800 DATE-WRITTEN.   02 APRIL 1988.                                           
000900 DATE-COMPILED.                                                           
001000 SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.                        
001100*DESCRIPTION :  CALLED ROUTINE - CONFIRMATION PHASE OF THE GYM            
001200*               BOOKING DECISION.  DECIDES CONFIRMED VERSUS               
001300*               WAITLISTED BASED ON REMAINING CLASS CAPACITY AND,         
001400*               WHEN WAITLISTED, ASSIGNS THE 1-BASED WAITLIST             
001500*               POSITION.  THIS ROUTINE NEVER REJECTS A BOOKING.          
001600*****************************************************************         
001700* HISTORY OF MODIFICATION:                                                
001800*****************************************************************         
001900* GB1A08 02/04/1988 RSTONE  - GYM BOOKING PROJECT - INITIAL BUILD         
002000*                           - CONFIRM-IF-SPACE-AVAILABLE ONLY,            
002100*                             CLASSES WERE NEVER OVERSOLD YET             
002200*---------------------------------------------------------------*         
002300* GB4D09 30/01/2009 OKAFOR  - REQ 3841 ADD WAITLIST HANDLING              
002400*                             (RULE C2) - FRONT DESK WANTS A              
002500*                             POSITION NUMBER TO READ BACK TO             
002600*                             THE MEMBER ON THE PHONE                     
002700*---------------------------------------------------------------*         
002800* GB8N04 05/10/2021 D.OYELA - TICKET GBK-1622 ADDED UPSI-0 TRACE          
002900*                             SWITCH FOR PRODUCTION DIAGNOSTICS           
003000*---------------------------------------------------------------*         
003100 EJECT                                                                    
003200*****************************************************************         
003300*           E N V I R O N M E N T      D I V I S I O N           *        
003400*****************************************************************         
003500 ENVIRONMENT DIVISION.                                                    
003600 CONFIGURATION SECTION.                                                   
003700 SOURCE-COMPUTER.  IBM-AS400.                                             
003800 OBJECT-COMPUTER.  IBM-AS400.                                             
003900 SPECIAL-NAMES.    UPSI-0 IS UPSI-TRACE-SWITCH                            
004000                        ON  STATUS IS UPSI-TRACE-ON                       
004100                        OFF STATUS IS UPSI-TRACE-OFF.                     
004200                                                                          
004300 INPUT-OUTPUT SECTION.                                                    
004400 FILE-CONTROL.                                                            
004500*    NO FILES ARE OPENED BY THIS ROUTINE.                                 
004600 EJECT                                                                    
004700*****************************************************************         
004800*                  D A T A      D I V I S I O N                  *        
004900*****************************************************************         
005000 DATA DIVISION.                                                           
005100 FILE SECTION.                                                            
005200*    NO FD ENTRIES - THIS IS A CALLED CONFIRMATION ROUTINE.               
005300                                                                          
005400 WORKING-STORAGE SECTION.                                                 
005500*****************************                                             
005600 01  FILLER                          PIC X(24)        VALUE               
005700     "** PROGRAM BKGCONFM **".                                            
005800                                                                          
005900* -------------- STAND-ALONE COUNTERS AND CONSTANTS -------------*        
006000 77  WK-C-RULE-COUNTER                PIC S9(04) COMP.                    
006100                                                                          
006200* ------------------ PROGRAM WORKING STORAGE -------------------*         
006300     COPY BKGCOMM.                                                        
006400                                                                          
006500 01  WK-N-WORK-AREA.                                                      
006600     05  WK-N-SPOTS-OVER-CAPACITY    PIC S9(05) COMP-3.                   
006700     05  FILLER                      PIC X(04).                           
006800 01  WK-N-SPOTS-DEBUG-VIEW REDEFINES                                      
006900     WK-N-WORK-AREA.                                                      
007000     05  FILLER                      PIC X(02).                           
007100     05  WK-N-SPOTS-DEBUG-BYTES      PIC X(03).                           
007200                                                                          
007300 EJECT                                                                    
007400*****************                                                         
007500 LINKAGE SECTION.                                                         
007600*****************                                                         
007700 COPY CONFM.                                                              
007800 EJECT                                                                    
007900*****************************************************                     
008000 PROCEDURE DIVISION USING WK-C-CONFM-RECORD.                              
008100*****************************************************                     
008200 MAIN-MODULE.                                                             
008300     PERFORM A000-PROCESS-CALLED-ROUTINE                                  
008400        THRU A099-PROCESS-CALLED-ROUTINE-EX.                              
008500     PERFORM Z000-END-PROGRAM-ROUTINE                                     
008600        THRU Z999-END-PROGRAM-ROUTINE-EX.                                 
008700     EXIT PROGRAM.                                                        
008800                                                                          
008900*---------------------------------------------------------------*         
009000*     RULE C1 - CONFIRM IF SPACE IS AVAILABLE, ELSE RULE C2      *        
009100*---------------------------------------------------------------*         
009200 A000-PROCESS-CALLED-ROUTINE.                                             
009300     MOVE ZERO                       TO   WK-C-RULE-COUNTER.              
009400     PERFORM A010-CHECK-SPACE-AVAILABLE.                                  
009500     IF  UPSI-TRACE-ON                                                    
009600         DISPLAY "BKGCONFM - STATUS       : " CNF-STATUS                  
009700         DISPLAY "BKGCONFM - WAITLIST POS.: "                             
009800             CNF-WAITLIST-POSITION                                        
009900     END-IF.                                                              
010000 A099-PROCESS-CALLED-ROUTINE-EX.                                          
010100     EXIT.                                                                
010200                                                                          
010300*---------------------------------------------------------------*         
010400*     RULE C1 - CURRENT BOOKINGS LESS THAN MAX CAPACITY          *        
010500*---------------------------------------------------------------*         
010600 A010-CHECK-SPACE-AVAILABLE.                                              
010700     ADD 1                           TO   WK-C-RULE-COUNTER.              
010800     IF  CNF-CURRENT-BOOKINGS < CNF-MAX-CAPACITY                          
010900         MOVE "CONFIRMED"            TO   CNF-STATUS                      
011000         MOVE "N"                    TO   CNF-IS-WAITLISTED               
011100         MOVE ZERO                   TO   CNF-WAITLIST-POSITION           
011200     ELSE                                                                 
011300         PERFORM A020-ASSIGN-WAITLIST-POSITION                            
011400     END-IF.                                                              
011500                                                                          
011600*---------------------------------------------------------------*         
011700*     RULE C2 - CLASS IS FULL, WAITLIST AND ASSIGN A POSITION    *        
011800*---------------------------------------------------------------*         
011900 A020-ASSIGN-WAITLIST-POSITION.                                           
012000     ADD 1                           TO   WK-C-RULE-COUNTER.              
012100     MOVE "WAITLISTED"               TO   CNF-STATUS.                     
012200     MOVE "Y"                        TO   CNF-IS-WAITLISTED.              
012300     SUBTRACT CNF-MAX-CAPACITY       FROM CNF-CURRENT-BOOKINGS            
012400         GIVING WK-N-SPOTS-OVER-CAPACITY.                                 
012500     ADD 1                           TO   WK-N-SPOTS-OVER-CAPACITY        
012600         GIVING CNF-WAITLIST-POSITION.                                    
012700                                                                          
012800*---------------------------------------------------------------*         
012900*                   PROGRAM SUBROUTINE                          *         
013000*---------------------------------------------------------------*         
013100 Z000-END-PROGRAM-ROUTINE.                                                
013200     CONTINUE.                                                            
013300 Z999-END-PROGRAM-ROUTINE-EX.                                             
013400     EXIT.                                                                
013500*****************************************************************         
013600*************** END OF PROGRAM SOURCE -  BKGCONFM ***************         
013700*****************************************************************         
