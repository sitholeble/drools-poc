000100*****************************************************************         
000200* BKGCOMM.CPY                                                             
000300* GYM BOOKING SYSTEM - COMMON WORKING STORAGE                             
000400*****************************************************************         
000500*AMENDMENT HISTORY:                                                       
000600*****************************************************************         
000700* GB1A00 14/03/1988 RSTONE  - GYM BOOKING PROJECT - INITIAL BUILD         
000800*                           - COMMON FILE STATUS AND DATE/TIME            
000900*                             WORK AREA SHARED BY ALL GBK MODULES         
001000*---------------------------------------------------------------*         
001100* GB2C14 02/11/1991 RSTONE  - REQ 0114 ADD WK-C-DUPLICATE-KEY             
001200*                             CONDITION FOR VSAM UPGRADE STUDY            
001300*---------------------------------------------------------------*         
001400* GBY2K01 19/08/1998 PATEL  - Y2K REMEDIATION - EXPANDED                  
001500*                             WK-C-TODAY-CCYYMMDD TO A FULL               
001600*                             CENTURY-BEARING FIELD, ADDED                
001700*                             WK-C-TODAY-BROKEN REDEFINES                 
001800*---------------------------------------------------------------*         
001900* GB3F02 07/05/2004 OKAFOR  - REQ 3390 ADD WK-C-NOW-CCYYMMDDHHMMS         
002000*                             FOR BOOKING TIMESTAMP COMPARISONS           
002100*---------------------------------------------------------------*         
002200* GB4R11 21/09/2016 MSANTOS - TICKET GBK-1187 ADD WK-C-ELAPSED-           
002300*                             DAYS WORK FIELD FOR LOYALTY CHECKS          
002400*---------------------------------------------------------------*         
002500 01  WK-C-COMMON.                                                         
002600     05  WK-C-FILE-STATUS            PIC X(02).                           
002700         88  WK-C-SUCCESSFUL             VALUE "00".                      
002800         88  WK-C-END-OF-FILE             VALUE "10".                     
002900         88  WK-C-DUPLICATE-KEY           VALUE "22".                     
003000         88  WK-C-RECORD-NOT-FOUND        VALUE "23".                     
003100     05  WK-C-TODAY-CCYYMMDD          PIC 9(08).                          
003200     05  WK-C-TODAY-BROKEN REDEFINES                                      
003300         WK-C-TODAY-CCYYMMDD.                                             
003400         10  WK-C-TODAY-CC            PIC 9(02).                          
003500         10  WK-C-TODAY-YY            PIC 9(02).                          
003600         10  WK-C-TODAY-MM            PIC 9(02).                          
003700         10  WK-C-TODAY-DD            PIC 9(02).                          
003800     05  WK-C-TODAY-HHMMSS            PIC 9(06).                          
003900     05  WK-C-NOW-CCYYMMDDHHMMSS      PIC 9(14).                          
004000     05  WK-C-NOW-BROKEN REDEFINES                                        
004100         WK-C-NOW-CCYYMMDDHHMMSS.                                         
004200         10  WK-C-NOW-CCYYMMDD        PIC 9(08).                          
004300         10  WK-C-NOW-HHMMSS          PIC 9(06).                          
004400     05  WK-C-ELAPSED-DAYS            PIC S9(05)  COMP-3.                 
004500     05  WK-C-PROGRAM-ID              PIC X(08).                          
004600     05  FILLER                       PIC X(09).                          
