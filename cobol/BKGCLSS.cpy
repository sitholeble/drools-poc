000100*****************************************************************         
000200* BKGCLSS.CPY                                                             
000300* GYM BOOKING SYSTEM - GYM CLASS SCHEDULE RECORD LAYOUT                   
000400*****************************************************************         
000500*AMENDMENT HISTORY:                                                       
000600*****************************************************************         
000700* GB1A01 14/03/1988 RSTONE  - GYM BOOKING PROJECT - INITIAL BUILD         
000800*                           - CLASS SCHEDULE LAYOUT FOR CLS-FILE          
000900*---------------------------------------------------------------*         
001000* GBY2K03 21/07/1998 PATEL  - Y2K REMEDIATION - EXPANDED                  
001100*                             CLS-DATETIME FROM YYMMDDHHMM TO A           
001200*                             FULL CCYYMMDDHHMMSS FIELD, ADDED            
001300*                             DATE/TIME-BROKEN REDEFINES                  
001400*---------------------------------------------------------------*         
001500* GB4D06 30/01/2009 OKAFOR  - REQ 3841 ADD CLS-REQUIRES-PREMIUM           
001600*                             AND CLS-IS-FULL FOR THE PREMIUM             
001700*                             GATING AND WAITLIST RULES                   
001800*---------------------------------------------------------------*         
001900* GB5T05 08/06/2011 MSANTOS - TICKET GBK-0741 ADD CLS-CATEGORY            
002000*                             AND CLS-DIFFICULTY CLASSIFICATION           
002100*                             CODES USED BY THE FRONT DESK KIOSK          
002200*---------------------------------------------------------------*         
002300* GB9R03 12/02/2023 T.OKAFOR - TICKET GBK-1748 ADD STAND-ALONE            
002400*                             CLS-RECORD-LENGTH CONSTANT - AUDIT          
002500*                             FLAGGED THE OLD PRACTICE OF BURYING         
002600*                             THE RECORD WIDTH IN COMMENTS ONLY           
002700*---------------------------------------------------------------*         
002800 77  CLS-RECORD-LENGTH               PIC 9(05)        VALUE 156.          
002900                                                                          
003000 01  GYMCLASS-RECORD.                                                     
003100     05  CLS-ID                       PIC X(10).                          
003200     05  CLS-NAME                     PIC X(40).                          
003300     05  CLS-INSTRUCTOR                PIC X(40).                         
003400     05  CLS-DATETIME                 PIC 9(14).                          
003500     05  CLS-DATETIME-BROKEN REDEFINES                                    
003600         CLS-DATETIME.                                                    
003700         10  CLS-DATE-PART.                                               
003800             15  CLS-DATE-CC          PIC 9(02).                          
003900             15  CLS-DATE-YY          PIC 9(02).                          
004000             15  CLS-DATE-MM          PIC 9(02).                          
004100             15  CLS-DATE-DD          PIC 9(02).                          
004200         10  CLS-TIME-PART.                                               
004300             15  CLS-TIME-HH          PIC 9(02).                          
004400             15  CLS-TIME-MN          PIC 9(02).                          
004500             15  CLS-TIME-SS          PIC 9(02).                          
004600     05  CLS-MAX-CAPACITY              PIC 9(04).                         
004700     05  CLS-CURRENT-BOOKINGS          PIC 9(04).                         
004800     05  CLS-CATEGORY                  PIC X(12).                         
004900         88  CLS-CATEGORY-CARDIO          VALUE "CARDIO".                 
005000         88  CLS-CATEGORY-STRENGTH        VALUE "STRENGTH".               
005100         88  CLS-CATEGORY-FLEXIBLE        VALUE "FLEXIBILITY".            
005200         88  CLS-CATEGORY-SPORTS          VALUE "SPORTS".                 
005300         88  CLS-CATEGORY-MIND-BODY       VALUE "MIND_BODY".              
005400     05  CLS-DIFFICULTY                 PIC X(12).                        
005500         88  CLS-DIFF-BEGINNER            VALUE "BEGINNER".               
005600         88  CLS-DIFF-INTERMEDIATE        VALUE "INTERMEDIATE".           
005700         88  CLS-DIFF-ADVANCED            VALUE "ADVANCED".               
005800         88  CLS-DIFF-ALL-LEVELS          VALUE "ALL_LEVELS".             
005900     05  CLS-PRICE                     PIC 9(05)V99.                      
006000     05  CLS-REQUIRES-PREMIUM          PIC X(01).                         
006100         88  CLS-PREMIUM-REQUIRED         VALUE "Y".                      
006200         88  CLS-PREMIUM-NOT-REQUIRED     VALUE "N".                      
006300     05  CLS-IS-FULL                   PIC X(01).                         
006400         88  CLS-FULL                     VALUE "Y".                      
006500         88  CLS-NOT-FULL                 VALUE "N".                      
006600     05  FILLER                        PIC X(11).                         
